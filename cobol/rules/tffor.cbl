000100***************************************************************
000200*                                                               *
000300*       Fraud Rule Module H - Error Level Analysis Checks      *
000400*                                                               *
000500***************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000**
001100      PROGRAM-ID.         TFFOR.
001200**
001300      AUTHOR.             R J Masters.
001400**
001500      INSTALLATION.       Trusty Document Services - Batch Sys Gp.
001600**
001700      DATE-WRITTEN.       17/11/1988.
001800**
001900      DATE-COMPILED.
002000**
002100      SECURITY.           Copyright (C) 1988-2026, Trusty Document
002200*                         Services Ltd.  GNU General Public
002300*                         Licence.  See file COPYING.
002400**
002500*    Remarks.            Module H - Error Level Analysis decision
002600*                        rule.  Only images of a sensible size are
002700*                        considered; each is judged against the
002800*                        ELA-RATIO figure computed upstream by the
002900*                        image scanning stage and passed to us on
003000*                        the image (I) record table.
003100**
003200*    Linkage.            TF-Work-Area (wstfwrk.cob).
003300**
003400* Changes:
003500* 17/11/88 rjm -        Created.                                  TFFOR001
003600* 12/09/89 rjm -    .01 Minimum image size for ELA consideration  TFFOR002
003700*                      raised from 100x100 to 200x200, icons were
003800*                      triggering false MEDIUM flags.
003900* 05/01/99 rjm - Y2K   CCYYMMDD dates reviewed, module carries    TFFOR00Y
004000*                      no date fields of its own.
004100*
004200***************************************************************
004300*
004400* Copyright Notice.  See TF000 for the full licence text.  This
004500* module is part of the TrustyFile Document Fraud Detection
004600* Rule Engine, Copyright (c) 1986-2026 Trusty Document Services
004700* Ltd, Reading, England, and is distributed under the GNU
004800* General Public Licence, version 2, for bureau site use.
004900*
005000***************************************************************
005100*
005200 ENVIRONMENT              DIVISION.
005300*================================
005400*
005500 COPY "envdiv.cob".
005600 INPUT-OUTPUT             SECTION.
005700*-------------------------------
005800*
005900 DATA                     DIVISION.
006000*================================
006100*
006200 WORKING-STORAGE SECTION.
006300*-----------------------
006400*
006500 77  Prog-Name               PIC X(17)   VALUE "TFFOR  (1.0.02)".
006600 77  WS-Score-Temp           PIC S9(3)   COMP VALUE ZERO.
006700 77  WS-Qualify-Sw           PIC X(1)    VALUE "N".
006800*
006900 01  WS-Ela-View                  PIC 9V9(4)  VALUE ZERO.
007000 01  WS-Ela-View-R REDEFINES WS-Ela-View
007100                             PIC X(6).
007200*
007300 01  WS-New-Flag-Area.
007400     03  WS-New-Severity         PIC X(8).
007500     03  WS-New-Code             PIC X(26).
007600     03  WS-New-Note             PIC X(32).
007700     03  FILLER                  PIC X(4)    VALUE SPACES.
007800 01  WS-New-Flag-Area-R REDEFINES WS-New-Flag-Area
007900                             PIC X(70).
008000*
008100 01  WS-Score-View                PIC 999     VALUE ZERO.
008200 01  WS-Score-View-R REDEFINES WS-Score-View
008300                             PIC XXX.
008400*
008500 LINKAGE SECTION.
008600*---------------
008700*
008800 COPY "wstfwrk.cob".
008900*
009000 PROCEDURE DIVISION USING TF-Work-Area.
009100*======================================
009200*
009300 0000-Main.
009400     MOVE 100  TO TF-WA-MS-Score      (TF-MS-Ix).
009500     MOVE ZERO TO TF-WA-MS-Flag-Count (TF-MS-Ix).
009600     MOVE "N"  TO WS-Qualify-Sw.
009700     IF TF-WA-Image-Count > ZERO
009800         PERFORM 0100-Check-One-Image THRU 0100-Exit
009900            VARYING TF-IT-Ix FROM 1 BY 1
010000              UNTIL TF-IT-Ix > TF-WA-Image-Count
010100     END-IF.
010200     IF WS-Qualify-Sw = "Y"
010300         MOVE 1.00 TO TF-WA-MS-Confidence (TF-MS-Ix)
010400     ELSE
010500         MOVE 0.50 TO TF-WA-MS-Confidence (TF-MS-Ix)
010600     END-IF.
010700     EXIT PROGRAM.
010800*
010900 0100-Check-One-Image.
011000     IF TF-WA-Img-Width  (TF-IT-Ix) >= 200
011100        AND TF-WA-Img-Height (TF-IT-Ix) >= 200
011200         MOVE "Y" TO WS-Qualify-Sw
011300         MOVE TF-WA-Ela-Ratio (TF-IT-Ix) TO WS-Ela-View
011400         IF WS-Ela-View >= 0.0500
011500             MOVE "HIGH"             TO WS-New-Severity
011600             MOVE "FORN_ELA_EDIT"    TO WS-New-Code
011700             MOVE "compression pattern shows edit"
011800                                     TO WS-New-Note
011900             PERFORM 8900-Add-Flag THRU 8900-Exit
012000         ELSE
012100             IF WS-Ela-View >= 0.0300
012200                 MOVE "MEDIUM"              TO WS-New-Severity
012300                 MOVE "FORN_ELA_SUSPECT"    TO WS-New-Code
012400                 MOVE "possible local edit detected"
012500                                            TO WS-New-Note
012600                 PERFORM 8900-Add-Flag THRU 8900-Exit
012700             END-IF
012800         END-IF
012900     END-IF.
013000 0100-Exit.    EXIT.
013100*
013200 8900-Add-Flag.
013300     IF TF-WA-Flag-Count < 300
013400         ADD 1 TO TF-WA-Flag-Count
013500         SET TF-FL-Ix TO TF-WA-Flag-Count
013600         MOVE "FORENSICS"     TO TF-WA-FL-Module   (TF-FL-Ix)
013700         MOVE WS-New-Severity TO TF-WA-FL-Severity (TF-FL-Ix)
013800         MOVE WS-New-Code     TO TF-WA-FL-Code     (TF-FL-Ix)
013900         MOVE WS-New-Note     TO TF-WA-FL-Note     (TF-FL-Ix)
014000         PERFORM 8910-Set-Rank THRU 8910-Exit
014100         ADD 1 TO TF-WA-MS-Flag-Count (TF-MS-Ix)
014200         PERFORM 8920-Deduct-Score THRU 8920-Exit
014300     END-IF.
014400 8900-Exit.    EXIT.
014500*
014600 8910-Set-Rank.
014700     IF       WS-New-Severity = "CRITICAL"
014800              MOVE 1   TO TF-WA-FL-Rank (TF-FL-Ix)
014900              MOVE "Y" TO TF-WA-Crit-Flag-Found
015000     ELSE IF  WS-New-Severity = "HIGH"
015100              MOVE 2   TO TF-WA-FL-Rank (TF-FL-Ix)
015200     ELSE IF  WS-New-Severity = "MEDIUM"
015300              MOVE 3   TO TF-WA-FL-Rank (TF-FL-Ix)
015400     ELSE
015500              MOVE 4   TO TF-WA-FL-Rank (TF-FL-Ix)
015600     END-IF.
015700 8910-Exit.    EXIT.
015800*
015900 8920-Deduct-Score.
016000     MOVE TF-WA-MS-Score (TF-MS-Ix) TO WS-Score-View.
016100     IF       WS-New-Severity = "CRITICAL"
016200              COMPUTE WS-Score-Temp = WS-Score-View - 60
016300     ELSE IF  WS-New-Severity = "HIGH"
016400              COMPUTE WS-Score-Temp = WS-Score-View - 30
016500     ELSE IF  WS-New-Severity = "MEDIUM"
016600              COMPUTE WS-Score-Temp = WS-Score-View - 15
016700     ELSE
016800              COMPUTE WS-Score-Temp = WS-Score-View - 5
016900     END-IF.
017000     IF WS-Score-Temp < 0
017100         MOVE ZERO TO TF-WA-MS-Score (TF-MS-Ix)
017200     ELSE
017300         MOVE WS-Score-Temp TO TF-WA-MS-Score (TF-MS-Ix)
017400     END-IF.
017500 8920-Exit.    EXIT.

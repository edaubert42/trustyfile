000100***************************************************************
000200*                                                               *
000300*     TFSCOR - Trust Score Calculation and Verdict Routine     *
000400*                                                               *
000500***************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000**
001100      PROGRAM-ID.         TFSCOR.
001200**
001300      AUTHOR.             R J Masters.
001400**
001500      INSTALLATION.       Trusty Document Services - Batch Sys Gp.
001600**
001700      DATE-WRITTEN.       24/11/1988.
001800**
001900      DATE-COMPILED.
002000**
002100      SECURITY.           Copyright (C) 1988-2026, Trusty Document
002200*                         Services Ltd.  GNU General Public
002300*                         Licence.  See file COPYING.
002400**
002500*    Remarks.            Takes the 7-entry module score table
002600*                        built up by TFMETA/TFCONT/TFVISU/TFFONT/
002700*                        TFIMAG/TFSTRU/TFFOR and reduces it to a
002800*                        single trust score, risk banding and
002900*                        verdict line for the current document.
003000**
003100*    Linkage.            TF-Work-Area (wstfwrk.cob).
003200**
003300* Changes:
003400* 24/11/88 rjm -        Created.                                  TFSCOR01
003500* 12/09/89 rjm -    .01 Critical-flag override added - any module TFSCOR02
003600*                      CRITICAL flag now caps the trust score at
003700*                      19, forcing the CRITICAL risk band.
003800* 05/01/99 rjm - Y2K   CCYYMMDD dates reviewed, module carries    TFSCOR-Y
003900*                      no date fields of its own.
004000*
004100***************************************************************
004200*
004300* Copyright Notice.  See TF000 for the full licence text.  This
004400* module is part of the TrustyFile Document Fraud Detection
004500* Rule Engine, Copyright (c) 1986-2026 Trusty Document Services
004600* Ltd, Reading, England, and is distributed under the GNU
004700* General Public Licence, version 2, for bureau site use.
004800*
004900***************************************************************
005000*
005100 ENVIRONMENT              DIVISION.
005200*================================
005300*
005400 COPY "envdiv.cob".
005500 INPUT-OUTPUT             SECTION.
005600*-------------------------------
005700*
005800 DATA                     DIVISION.
005900*================================
006000*
006100 WORKING-STORAGE SECTION.
006200*-----------------------
006300*
006400 77  Prog-Name               PIC X(17)   VALUE "TFSCOR (1.0.02)".
006500 77  WS-Sum-Num              PIC 9(4)V9(4) COMP-3 VALUE ZERO.
006600 77  WS-Sum-Den              PIC 9(2)V9(4) COMP-3 VALUE ZERO.
006700 77  WS-One-Weight           PIC 9V9999    COMP-3 VALUE ZERO.
006800 77  WS-One-Score            PIC 9(3)V9999 COMP-3 VALUE ZERO.
006900 77  WS-Risk-Ix              PIC 9         COMP   VALUE ZERO.
007000*
007100*    Risk band name, keyed 1-4 by WS-Risk-Ix (Low/Medium/High/
007200*    Critical) - set once in 0200 and reused in 0300 for the
007300*    matching verdict text.
007400*
007500 01  WS-Risk-Table.
007600     03  FILLER PIC X(8)     VALUE "LOW     ".
007700     03  FILLER PIC X(8)     VALUE "MEDIUM  ".
007800     03  FILLER PIC X(8)     VALUE "HIGH    ".
007900     03  FILLER PIC X(8)     VALUE "CRITICAL".
008000 01  WS-Risk-R REDEFINES WS-Risk-Table.
008100     03  WS-Risk-Entry OCCURS 4 TIMES
008200                          PIC X(8).
008300*
008400 01  WS-Verdict-Table.
008500     03  FILLER PIC X(32)    VALUE
008600         "DOCUMENT APPEARS LEGITIMATE     ".
008700     03  FILLER PIC X(32)    VALUE
008800         "SOME CONCERNS - VERIFY MANUALLY ".
008900     03  FILLER PIC X(32)    VALUE
009000         "LIKELY MANIPULATED              ".
009100     03  FILLER PIC X(32)    VALUE
009200         "STRONG EVIDENCE OF FRAUD        ".
009300 01  WS-Verdict-R REDEFINES WS-Verdict-Table.
009400     03  WS-Verdict-Entry OCCURS 4 TIMES
009500                          PIC X(32).
009600*
009700 01  WS-Trust-View                PIC 999     VALUE ZERO.
009800 01  WS-Trust-View-R REDEFINES WS-Trust-View
009900                             PIC XXX.
010000*
010100 LINKAGE SECTION.
010200*---------------
010300*
010400 COPY "wstfwrk.cob".
010500*
010600 PROCEDURE DIVISION USING TF-Work-Area.
010700*======================================
010800*
010900 0000-Main.
011000     MOVE ZERO TO WS-Sum-Num WS-Sum-Den.
011100     PERFORM 0100-Accumulate-One-Module THRU 0100-Exit
011200        VARYING TF-MS-Ix FROM 1 BY 1 UNTIL TF-MS-Ix > 7.
011300     IF WS-Sum-Den = ZERO
011400         MOVE 100 TO TF-WA-Trust-Score
011500     ELSE
011600         COMPUTE TF-WA-Trust-Score ROUNDED =
011700             WS-Sum-Num / WS-Sum-Den
011800     END-IF.
011900     MOVE TF-WA-Trust-Score TO WS-Trust-View.
012000     IF TF-WA-Crit-Flag-Found = "Y"
012100        AND WS-Trust-View > 19
012200         MOVE 19 TO TF-WA-Trust-Score
012300     END-IF.
012400     PERFORM 0200-Set-Risk-Level THRU 0200-Exit.
012500     PERFORM 0300-Set-Verdict    THRU 0300-Exit.
012600     EXIT PROGRAM.
012700*
012800 0100-Accumulate-One-Module.
012900     COMPUTE WS-One-Weight =
013000         TF-WA-MS-Weight (TF-MS-Ix)
013100             * TF-WA-MS-Confidence (TF-MS-Ix).
013200     COMPUTE WS-One-Score =
013300         TF-WA-MS-Score (TF-MS-Ix) * WS-One-Weight.
013400     ADD WS-One-Weight TO WS-Sum-Den.
013500     ADD WS-One-Score  TO WS-Sum-Num.
013600 0100-Exit.    EXIT.
013700*
013800 0200-Set-Risk-Level.
013900     IF       TF-WA-Trust-Score >= 80
014000              MOVE 1 TO WS-Risk-Ix
014100     ELSE IF  TF-WA-Trust-Score >= 50
014200              MOVE 2 TO WS-Risk-Ix
014300     ELSE IF  TF-WA-Trust-Score >= 20
014400              MOVE 3 TO WS-Risk-Ix
014500     ELSE
014600              MOVE 4 TO WS-Risk-Ix
014700     END-IF.
014800     MOVE WS-Risk-Entry (WS-Risk-Ix) TO TF-WA-Risk-Level.
014900 0200-Exit.    EXIT.
015000*
015100 0300-Set-Verdict.
015200     IF TF-WA-Flag-Count = ZERO
015300         MOVE "NO ISSUES FOUND" TO TF-WA-Verdict
015400     ELSE
015500         MOVE WS-Verdict-Entry (WS-Risk-Ix) TO TF-WA-Verdict
015600     END-IF.
015700 0300-Exit.    EXIT.

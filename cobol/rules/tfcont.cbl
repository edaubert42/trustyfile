000100***************************************************************
000200*                                                               *
000300*        Fraud Rule Module B - Invoice Content Checks          *
000400*                                                               *
000500***************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000**
001100      PROGRAM-ID.         TFCONT.
001200**
001300      AUTHOR.             R J Masters.
001400**
001500      INSTALLATION.       Trusty Document Services - Batch Sys Gp.
001600**
001700      DATE-WRITTEN.       18/02/1986.
001800**
001900      DATE-COMPILED.
002000**
002100      SECURITY.           Copyright (C) 1986-2026, Trusty Document
002200*                         Services Ltd.  GNU General Public
002300*                         Licence.  See file COPYING.
002400**
002500*    Remarks.            Module B - date, amount, reference and
002600*                        French legal-mention checks run over the
002700*                        extracted body text of the document.
002800*                        Called once per document from TF000.
002900**
003000*    Linkage.            TF-Work-Area (wstfwrk.cob).
003100**
003200* Changes:
003300* 18/02/86 rjm -        Created.                                  TFCONT01
003400* 12/09/89 rjm -    .01 SIREN/SIRET Mod-11 style check digit
003500*                      routine lifted from MAPS09 and adapted
003600*                      to the French Luhn scheme (two tables).    TFCONT02
003700* 05/01/99 rjm - Y2K   CCYYMMDD dates reviewed, no 2 digit
003800*                      windowing used anywhere in this module.    TFCONT-Y
003900* 21/06/91 rjm -    .02 French VAT key check added, plus the
004000*                      SIRET/SIREN and VAT/SIREN cross-checks.    TFCONT03
004100*
004200***************************************************************
004300*
004400* Copyright Notice.  See TF000 for the full licence text.  This
004500* module is part of the TrustyFile Document Fraud Detection
004600* Rule Engine, Copyright (c) 1986-2026 Trusty Document Services
004700* Ltd, Reading, England, and is distributed under the GNU
004800* General Public Licence, version 2, for bureau site use.
004900*
005000***************************************************************
005100*
005200 ENVIRONMENT              DIVISION.
005300*================================
005400*
005500 COPY "envdiv.cob".
005600 INPUT-OUTPUT             SECTION.
005700*-------------------------------
005800*
005900 DATA                     DIVISION.
006000*================================
006100*
006200 WORKING-STORAGE SECTION.
006300*-----------------------
006400*
006500 77  Prog-Name               PIC X(17)   VALUE "TFCONT (1.0.02)".
006600 77  WS-New-Severity-Hold    PIC X(8)    VALUE SPACES.
006700*
006800 01  WS-Date-Split.
006900     03  WS-DS-Date9             PIC 9(8).
007000 01  WS-Date-Split-R REDEFINES WS-Date-Split.
007100     03  WS-DS-Yyyy              PIC 9(4).
007200     03  WS-DS-Mm                PIC 99.
007300     03  WS-DS-Dd                PIC 99.
007400*
007500 01  WS-Month-Days-Table.
007600     03  FILLER  PIC 9(2)  VALUE 31.
007700     03  FILLER  PIC 9(2)  VALUE 28.
007800     03  FILLER  PIC 9(2)  VALUE 31.
007900     03  FILLER  PIC 9(2)  VALUE 30.
008000     03  FILLER  PIC 9(2)  VALUE 31.
008100     03  FILLER  PIC 9(2)  VALUE 30.
008200     03  FILLER  PIC 9(2)  VALUE 31.
008300     03  FILLER  PIC 9(2)  VALUE 31.
008400     03  FILLER  PIC 9(2)  VALUE 30.
008500     03  FILLER  PIC 9(2)  VALUE 31.
008600     03  FILLER  PIC 9(2)  VALUE 30.
008700     03  FILLER  PIC 9(2)  VALUE 31.
008800 01  WS-Month-Days-R REDEFINES WS-Month-Days-Table.
008900     03  WS-Month-Days OCCURS 12 TIMES PIC 9(2).
009000*
009100 01  WS-Date-Valid-Table.
009200     03  WS-Date-Valid OCCURS 50 TIMES PIC X(1).
009300*
009400 77  WS-Days-In-Month        PIC 9(2)    COMP.
009500 77  WS-Leap-Rem4            PIC 9(2)    COMP.
009600 77  WS-Leap-Rem100          PIC 9(3)    COMP.
009700 77  WS-Leap-Rem400          PIC 9(3)    COMP.
009800 77  WS-Leap-Temp            PIC 9(7)    COMP.
009900 77  WS-Bad-Date-Sw          PIC X(1)    VALUE "N".
010000*
010100 77  WS-Earliest-Inv-Found   PIC X(1)    VALUE "N".
010200 77  WS-Earliest-Inv-Date9   PIC 9(8)    COMP VALUE ZERO.
010300 77  WS-This-Date9           PIC 9(8)    COMP VALUE ZERO.
010400 77  WS-Future-Inv-Sw        PIC X(1)    VALUE "N".
010500 77  WS-Svc-After-Sw         PIC X(1)    VALUE "N".
010600 77  WS-Due-Before-Sw        PIC X(1)    VALUE "N".
010700*
010800 77  WS-Create-Days          PIC S9(7)   COMP.
010900 77  WS-Inv-Days             PIC S9(7)   COMP.
011000*
011100 77  WS-Ht-Found             PIC X(1)    VALUE "N".
011200 77  WS-Tva-Found            PIC X(1)    VALUE "N".
011300 77  WS-Tot-Found            PIC X(1)    VALUE "N".
011400 77  WS-Ht-Value             PIC 9(9)V99 VALUE ZERO.
011500 77  WS-Tva-Value            PIC 9(9)V99 VALUE ZERO.
011600 77  WS-Tot-Value            PIC 9(9)V99 VALUE ZERO.
011700 77  WS-Sum-Value            PIC 9(9)V99 VALUE ZERO.
011800 77  WS-Amt-J                PIC 9(3)    COMP VALUE ZERO.
011900 77  WS-Dup-Count            PIC 9(3)    COMP VALUE ZERO.
012000 77  WS-Dup-Amt-Sw           PIC X(1)    VALUE "N".
012100*
012200 77  WS-Ref-Mismatch-Sw      PIC X(1)    VALUE "N".
012300 77  WS-Ref-Date-Mismatch-Sw PIC X(1)    VALUE "N".
012400 77  WS-Ref-Yyyymm           PIC 9(6)    COMP VALUE ZERO.
012500 77  WS-Inv-Yyyymm           PIC 9(6)    COMP VALUE ZERO.
012600*
012700 01  WS-Luhn-String           PIC X(14)  VALUE SPACES.
012800 01  WS-Luhn-Digits REDEFINES WS-Luhn-String.
012900     03  WS-Luhn-Digit OCCURS 14 TIMES   PIC 9(1).
013000 77  WS-Luhn-Length           PIC 9(2)   COMP VALUE ZERO.
013100 77  WS-Luhn-Ix               PIC 9(2)   COMP VALUE ZERO.
013200 77  WS-Luhn-From-Right       PIC 9(2)   COMP VALUE ZERO.
013300 77  WS-Luhn-Parity-Q         PIC 9(2)   COMP VALUE ZERO.
013400 77  WS-Luhn-Parity-R         PIC 9(2)   COMP VALUE ZERO.
013500 77  WS-Luhn-Digit-Val        PIC 9(2)   COMP VALUE ZERO.
013600 77  WS-Luhn-Sum              PIC 9(4)   COMP VALUE ZERO.
013700 77  WS-Luhn-Sum-Q            PIC 9(4)   COMP VALUE ZERO.
013800 77  WS-Luhn-Sum-R            PIC 9(2)   COMP VALUE ZERO.
013900 77  WS-Luhn-Valid-Sw         PIC X(1)   VALUE "N".
014000*
014100 77  WS-Vat-Key-Num           PIC 9(2)   COMP VALUE ZERO.
014200 77  WS-Siren-Num             PIC 9(9)   COMP VALUE ZERO.
014300 77  WS-Siren-Mod97-Q         PIC 9(8)   COMP VALUE ZERO.
014400 77  WS-Siren-Mod97-R         PIC 9(2)   COMP VALUE ZERO.
014500 77  WS-Vat-Key-Calc          PIC 9(4)   COMP VALUE ZERO.
014600 77  WS-Vat-Key-Q             PIC 9(2)   COMP VALUE ZERO.
014700 77  WS-Vat-Key-Exp           PIC 9(2)   COMP VALUE ZERO.
014800 77  WS-Vat-Ok-Sw             PIC X(1)   VALUE "N".
014900*
015000 77  WS-Score-View            PIC 999    VALUE ZERO.
015100 77  WS-Score-Temp            PIC S9(3)  COMP VALUE ZERO.
015200*
015300 01  WS-New-Flag-Area.
015400     03  WS-New-Severity         PIC X(8).
015500     03  WS-New-Code             PIC X(26).
015600     03  WS-New-Note             PIC X(32).
015700     03  FILLER                  PIC X(4)    VALUE SPACES.
015800 01  WS-New-Flag-Area-R REDEFINES WS-New-Flag-Area
015900                             PIC X(70).
016000*
016100 LINKAGE SECTION.
016200*---------------
016300*
016400 COPY "wstfwrk.cob".
016500*
016600 PROCEDURE DIVISION USING TF-Work-Area.
016700*======================================
016800*
016900 0000-Main.
017000     MOVE 100  TO TF-WA-MS-Score      (TF-MS-Ix).
017100     MOVE ZERO TO TF-WA-MS-Flag-Count (TF-MS-Ix).
017200     IF TF-WA-Date-Seen > ZERO
017300         MOVE 1.00 TO TF-WA-MS-Confidence (TF-MS-Ix)
017400     ELSE
017500         MOVE 0.50 TO TF-WA-MS-Confidence (TF-MS-Ix)
017600     END-IF.
017700     PERFORM 0100-Validate-All-Dates   THRU 0100-Exit.
017800     PERFORM 0300-Check-Date-Logic     THRU 0300-Exit.
017900     PERFORM 0400-Check-Amounts        THRU 0400-Exit.
018000     PERFORM 0500-Check-References     THRU 0500-Exit.
018100     PERFORM 0600-Check-Legal-Mentions THRU 0600-Exit.
018200     EXIT PROGRAM.
018300*
018400*    Validate every extracted date, flag impossible ones and
018500*    locate the earliest valid INV date and any future INV.
018600*
018700 0100-Validate-All-Dates.
018800     IF TF-WA-Date-Count > ZERO
018900         PERFORM 0110-Validate-One-Date THRU 0110-Exit
019000             VARYING TF-DT-Ix FROM 1 BY 1
019100             UNTIL TF-DT-Ix > TF-WA-Date-Count
019200     END-IF.
019300 0100-Exit.    EXIT.
019400*
019500 0110-Validate-One-Date.
019600     MOVE "Y" TO WS-Date-Valid (TF-DT-Ix).
019700     MOVE "N" TO WS-Bad-Date-Sw.
019800     IF TF-WA-Date-Mm (TF-DT-Ix) = ZERO
019900        OR TF-WA-Date-Mm (TF-DT-Ix) > 12
020000         MOVE "Y" TO WS-Bad-Date-Sw
020100     ELSE
020200         IF TF-WA-Date-Dd (TF-DT-Ix) = ZERO
020300             MOVE "Y" TO WS-Bad-Date-Sw
020400         ELSE
020500             MOVE WS-Month-Days (TF-WA-Date-Mm (TF-DT-Ix))
020600                                     TO WS-Days-In-Month
020700             IF TF-WA-Date-Mm (TF-DT-Ix) = 2
020800                 PERFORM 0115-Adjust-For-Leap THRU 0115-Exit
020900             END-IF
021000             IF TF-WA-Date-Dd (TF-DT-Ix) > WS-Days-In-Month
021100                 MOVE "Y" TO WS-Bad-Date-Sw
021200             END-IF
021300         END-IF
021400     END-IF.
021500     IF WS-Bad-Date-Sw = "Y"
021600         MOVE "N" TO WS-Date-Valid (TF-DT-Ix)
021700         MOVE "CRITICAL"            TO WS-New-Severity
021800         MOVE "CONT_IMPOSSIBLE_DATE" TO WS-New-Code
021900         MOVE "date is not a real calendar date"
022000                                     TO WS-New-Note
022100         PERFORM 8900-Add-Flag THRU 8900-Exit
022200     ELSE
022300         IF TF-WA-Date-Type (TF-DT-Ix) = "INV"
022400             PERFORM 0120-Handle-Inv-Date THRU 0120-Exit
022500         END-IF
022600     END-IF.
022700 0110-Exit.    EXIT.
022800*
022900 0115-Adjust-For-Leap.
023000     DIVIDE TF-WA-Date-Yyyy (TF-DT-Ix) BY 4
023100         GIVING WS-Leap-Temp REMAINDER WS-Leap-Rem4.
023200     DIVIDE TF-WA-Date-Yyyy (TF-DT-Ix) BY 100
023300         GIVING WS-Leap-Temp REMAINDER WS-Leap-Rem100.
023400     DIVIDE TF-WA-Date-Yyyy (TF-DT-Ix) BY 400
023500         GIVING WS-Leap-Temp REMAINDER WS-Leap-Rem400.
023600     IF WS-Leap-Rem4 = ZERO
023700        AND (WS-Leap-Rem100 NOT = ZERO OR WS-Leap-Rem400 = ZERO)
023800         MOVE 29 TO WS-Days-In-Month
023900     END-IF.
024000 0115-Exit.    EXIT.
024100*
024200 0120-Handle-Inv-Date.
024300     COMPUTE WS-This-Date9 =
024400         (TF-WA-Date-Yyyy (TF-DT-Ix) * 10000)
024500         + (TF-WA-Date-Mm (TF-DT-Ix) * 100)
024600         + TF-WA-Date-Dd (TF-DT-Ix).
024700     IF WS-This-Date9 > TF-WA-Run-Date
024800         MOVE "Y" TO WS-Future-Inv-Sw
024900     END-IF.
025000     IF WS-Earliest-Inv-Found = "N"
025100        OR WS-This-Date9 < WS-Earliest-Inv-Date9
025200         MOVE WS-This-Date9 TO WS-Earliest-Inv-Date9
025300         MOVE "Y"           TO WS-Earliest-Inv-Found
025400     END-IF.
025500 0120-Exit.    EXIT.
025600*
025700*    Date logic - SVC/DUE against the earliest INV date, and the
025800*    INV date against the metadata creation date.  The future
025900*    invoice flag raised here was detected back in 0120.
026000*
026100 0300-Check-Date-Logic.
026200     IF WS-Future-Inv-Sw = "Y"
026300         MOVE "CRITICAL"            TO WS-New-Severity
026400         MOVE "CONT_FUTURE_INVOICE" TO WS-New-Code
026500         MOVE "invoice date is after run date"
026600                                     TO WS-New-Note
026700         PERFORM 8900-Add-Flag THRU 8900-Exit
026800     END-IF.
026900     IF WS-Earliest-Inv-Found = "Y" AND TF-WA-Date-Count > ZERO
027000         PERFORM 0310-Scan-Svc-Due THRU 0310-Exit
027100             VARYING TF-DT-Ix FROM 1 BY 1
027200             UNTIL TF-DT-Ix > TF-WA-Date-Count
027300     END-IF.
027400     IF WS-Svc-After-Sw = "Y"
027500         MOVE "HIGH"                      TO WS-New-Severity
027600         MOVE "CONT_SERVICE_AFTER_INVOICE" TO WS-New-Code
027700         MOVE "service date after invoice date"
027800                                           TO WS-New-Note
027900         PERFORM 8900-Add-Flag THRU 8900-Exit
028000     END-IF.
028100     IF WS-Due-Before-Sw = "Y"
028200         MOVE "HIGH"                   TO WS-New-Severity
028300         MOVE "CONT_DUE_BEFORE_INVOICE" TO WS-New-Code
028400         MOVE "due date before invoice date"
028500                                        TO WS-New-Note
028600         PERFORM 8900-Add-Flag THRU 8900-Exit
028700     END-IF.
028800     IF WS-Earliest-Inv-Found = "Y" AND TF-WA-Creation-Date > ZERO
028900         MOVE TF-WA-Creation-Date TO WS-DS-Date9
029000         COMPUTE WS-Create-Days =
029100             (WS-DS-Yyyy * 360) + (WS-DS-Mm * 30) + WS-DS-Dd
029200         MOVE WS-Earliest-Inv-Date9 TO WS-DS-Date9
029300         COMPUTE WS-Inv-Days =
029400             (WS-DS-Yyyy * 360) + (WS-DS-Mm * 30) + WS-DS-Dd
029500         IF (WS-Inv-Days - WS-Create-Days) > 2
029600             MOVE "MEDIUM"                 TO WS-New-Severity
029700             MOVE "CONT_INVOICE_AFTER_FILE" TO WS-New-Code
029800             MOVE "file created before invoice date"
029900                                            TO WS-New-Note
030000             PERFORM 8900-Add-Flag THRU 8900-Exit
030100         END-IF
030200     END-IF.
030300 0300-Exit.    EXIT.
030400*
030500 0310-Scan-Svc-Due.
030600     IF WS-Date-Valid (TF-DT-Ix) = "Y"
030700         COMPUTE WS-This-Date9 =
030800             (TF-WA-Date-Yyyy (TF-DT-Ix) * 10000)
030900             + (TF-WA-Date-Mm (TF-DT-Ix) * 100)
031000             + TF-WA-Date-Dd (TF-DT-Ix)
031100         IF TF-WA-Date-Type (TF-DT-Ix) = "SVC"
031200            AND WS-This-Date9 > WS-Earliest-Inv-Date9
031300             MOVE "Y" TO WS-Svc-After-Sw
031400         END-IF
031500         IF TF-WA-Date-Type (TF-DT-Ix) = "DUE"
031600            AND WS-This-Date9 < WS-Earliest-Inv-Date9
031700             MOVE "Y" TO WS-Due-Before-Sw
031800         END-IF
031900     END-IF.
032000 0310-Exit.    EXIT.
032100*
032200*    Amount consistency - HT + TVA = TOT, and 3 or more A records
032300*    sharing the one AMOUNT-VALUE.
032400*
032500 0400-Check-Amounts.
032600     IF TF-WA-Amount-Count > ZERO
032700         PERFORM 0410-Classify-One-Amount THRU 0410-Exit
032800             VARYING TF-AT-Ix FROM 1 BY 1
032900             UNTIL TF-AT-Ix > TF-WA-Amount-Count
033000     END-IF.
033100     IF WS-Ht-Found = "Y" AND WS-Tva-Found = "Y"
033200        AND WS-Tot-Found = "Y"
033300         COMPUTE WS-Sum-Value = WS-Ht-Value + WS-Tva-Value
033400         IF WS-Sum-Value NOT = WS-Tot-Value
033500             MOVE "HIGH"                 TO WS-New-Severity
033600             MOVE "CONT_AMOUNT_MISMATCH" TO WS-New-Code
033700             MOVE "HT plus TVA not equal to total"
033800                                         TO WS-New-Note
033900             PERFORM 8900-Add-Flag THRU 8900-Exit
034000         END-IF
034100     END-IF.
034200     IF TF-WA-Amount-Count > 1
034300         PERFORM 0420-Check-One-Duplicate THRU 0420-Exit
034400             VARYING TF-AT-Ix FROM 1 BY 1
034500             UNTIL TF-AT-Ix > TF-WA-Amount-Count
034600             OR WS-Dup-Amt-Sw = "Y"
034700     END-IF.
034800     IF WS-Dup-Amt-Sw = "Y"
034900         MOVE "LOW"                    TO WS-New-Severity
035000         MOVE "CONT_DUPLICATE_AMOUNTS" TO WS-New-Code
035100         MOVE "same amount repeated 3+ times"
035200                                        TO WS-New-Note
035300         PERFORM 8900-Add-Flag THRU 8900-Exit
035400     END-IF.
035500 0400-Exit.    EXIT.
035600*
035700 0410-Classify-One-Amount.
035800     IF TF-WA-Amount-Kind (TF-AT-Ix) = "HT "
035900         MOVE "Y" TO WS-Ht-Found
036000         MOVE TF-WA-Amount-Value (TF-AT-Ix) TO WS-Ht-Value
036100     END-IF.
036200     IF TF-WA-Amount-Kind (TF-AT-Ix) = "TVA"
036300         MOVE "Y" TO WS-Tva-Found
036400         MOVE TF-WA-Amount-Value (TF-AT-Ix) TO WS-Tva-Value
036500     END-IF.
036600     IF TF-WA-Amount-Kind (TF-AT-Ix) = "TOT"
036700         MOVE "Y" TO WS-Tot-Found
036800         MOVE TF-WA-Amount-Value (TF-AT-Ix) TO WS-Tot-Value
036900     END-IF.
037000 0410-Exit.    EXIT.
037100*
037200 0420-Check-One-Duplicate.
037300     MOVE 1 TO WS-Dup-Count.
037400     PERFORM 0421-Compare-One-Pair THRU 0421-Exit
037500         VARYING WS-Amt-J FROM 1 BY 1
037600         UNTIL WS-Amt-J > TF-WA-Amount-Count.
037700     IF WS-Dup-Count > 2
037800         MOVE "Y" TO WS-Dup-Amt-Sw
037900     END-IF.
038000 0420-Exit.    EXIT.
038100*
038200 0421-Compare-One-Pair.
038300     IF WS-Amt-J NOT = TF-AT-Ix
038400        AND TF-WA-Amount-Value (WS-Amt-J) =
038500            TF-WA-Amount-Value (TF-AT-Ix)
038600         ADD 1 TO WS-Dup-Count
038700     END-IF.
038800 0421-Exit.    EXIT.
038900*
039000*    Reference rules - more than one distinct REFERENCE, and a
039100*    REF-DATE whose year/month does not match the earliest INV.
039200*
039300 0500-Check-References.
039400     IF TF-WA-Ref-Count > 1
039500         PERFORM 0510-Compare-To-First THRU 0510-Exit
039600             VARYING TF-RT-Ix FROM 2 BY 1
039700             UNTIL TF-RT-Ix > TF-WA-Ref-Count
039800     END-IF.
039900     IF WS-Ref-Mismatch-Sw = "Y"
040000         MOVE "MEDIUM"             TO WS-New-Severity
040100         MOVE "CONT_MULTIPLE_REFS" TO WS-New-Code
040200         MOVE "more than one distinct reference"
040300                                   TO WS-New-Note
040400         PERFORM 8900-Add-Flag THRU 8900-Exit
040500     END-IF.
040600     IF TF-WA-Ref-Count > ZERO AND WS-Earliest-Inv-Found = "Y"
040700         PERFORM 0520-Check-One-Ref-Date THRU 0520-Exit
040800             VARYING TF-RT-Ix FROM 1 BY 1
040900             UNTIL TF-RT-Ix > TF-WA-Ref-Count
041000     END-IF.
041100     IF WS-Ref-Date-Mismatch-Sw = "Y"
041200         MOVE "HIGH"                  TO WS-New-Severity
041300         MOVE "CONT_REF_DATE_MISMATCH" TO WS-New-Code
041400         MOVE "ref date year/month mismatch"
041500                                      TO WS-New-Note
041600         PERFORM 8900-Add-Flag THRU 8900-Exit
041700     END-IF.
041800 0500-Exit.    EXIT.
041900*
042000 0510-Compare-To-First.
042100     IF TF-WA-Reference (TF-RT-Ix) NOT = TF-WA-Reference (1)
042200         MOVE "Y" TO WS-Ref-Mismatch-Sw
042300     END-IF.
042400 0510-Exit.    EXIT.
042500*
042600 0520-Check-One-Ref-Date.
042700     IF TF-WA-Ref-Date (TF-RT-Ix) > ZERO
042800         DIVIDE TF-WA-Ref-Date (TF-RT-Ix) BY 100
042900             GIVING WS-Ref-Yyyymm.
043000         DIVIDE WS-Earliest-Inv-Date9 BY 100
043100             GIVING WS-Inv-Yyyymm.
043200         IF WS-Ref-Yyyymm NOT = WS-Inv-Yyyymm
043300             MOVE "Y" TO WS-Ref-Date-Mismatch-Sw
043400         END-IF
043500     END-IF.
043600 0520-Exit.    EXIT.
043700*
043800*    French legal mentions - SIREN/SIRET Luhn check digits, the
043900*    VAT key formula, and the cross-checks between all three.
044000*
044100 0600-Check-Legal-Mentions.
044200     IF TF-WA-Siren NOT = SPACES
044300         PERFORM 0610-Check-Siren THRU 0610-Exit
044400     END-IF.
044500     IF TF-WA-Siret NOT = SPACES
044600         PERFORM 0620-Check-Siret THRU 0620-Exit
044700     END-IF.
044800     IF TF-WA-Vat-Number NOT = SPACES
044900         PERFORM 0630-Check-Vat THRU 0630-Exit
045000     END-IF.
045100     IF TF-WA-Siret = SPACES AND TF-WA-Siren = SPACES
045200        AND TF-WA-Vat-Number = SPACES
045300         MOVE "MEDIUM"                 TO WS-New-Severity
045400         MOVE "CONT_NO_LEGAL_MENTIONS" TO WS-New-Code
045500         MOVE "no SIRET, SIREN or VAT present"
045600                                       TO WS-New-Note
045700         PERFORM 8900-Add-Flag THRU 8900-Exit
045800     END-IF.
045900     IF TF-WA-Has-Rcs = "N"
046000        AND (TF-WA-Siret NOT = SPACES OR TF-WA-Siren NOT = SPACES
046100             OR TF-WA-Vat-Number NOT = SPACES)
046200         MOVE "LOW"          TO WS-New-Severity
046300         MOVE "CONT_NO_RCS"  TO WS-New-Code
046400         MOVE "no RCS mention with id numbers"
046500                              TO WS-New-Note
046600         PERFORM 8900-Add-Flag THRU 8900-Exit
046700     END-IF.
046800 0600-Exit.    EXIT.
046900*
047000 0610-Check-Siren.
047100     IF TF-WA-Siren IS NUMERIC
047200         MOVE SPACES       TO WS-Luhn-String
047300         MOVE TF-WA-Siren  TO WS-Luhn-String
047400         MOVE 9            TO WS-Luhn-Length
047500         PERFORM 8700-Luhn-Check THRU 8700-Exit
047600     ELSE
047700         MOVE "N" TO WS-Luhn-Valid-Sw
047800     END-IF.
047900     IF WS-Luhn-Valid-Sw NOT = "Y"
048000         MOVE "HIGH"                TO WS-New-Severity
048100         MOVE "CONT_INVALID_SIREN"  TO WS-New-Code
048200         MOVE "SIREN fails the check digit test"
048300                                    TO WS-New-Note
048400         PERFORM 8900-Add-Flag THRU 8900-Exit
048500     END-IF.
048600 0610-Exit.    EXIT.
048700*
048800 0620-Check-Siret.
048900     IF TF-WA-Siret IS NUMERIC
049000         MOVE TF-WA-Siret  TO WS-Luhn-String
049100         MOVE 14           TO WS-Luhn-Length
049200         PERFORM 8700-Luhn-Check THRU 8700-Exit
049300     ELSE
049400         MOVE "N" TO WS-Luhn-Valid-Sw
049500     END-IF.
049600     IF WS-Luhn-Valid-Sw NOT = "Y"
049700         MOVE "HIGH"                TO WS-New-Severity
049800         MOVE "CONT_INVALID_SIRET"  TO WS-New-Code
049900         MOVE "SIRET fails the check digit test"
050000                                    TO WS-New-Note
050100         PERFORM 8900-Add-Flag THRU 8900-Exit
050200     END-IF.
050300     IF TF-WA-Siren NOT = SPACES
050400        AND TF-WA-Siret (1:9) NOT = TF-WA-Siren
050500         MOVE "HIGH"                      TO WS-New-Severity
050600         MOVE "CONT_SIRET_SIREN_MISMATCH" TO WS-New-Code
050700         MOVE "SIRET prefix mismatches SIREN"
050800                                          TO WS-New-Note
050900         PERFORM 8900-Add-Flag THRU 8900-Exit
051000     END-IF.
051100 0620-Exit.    EXIT.
051200*
051300 0630-Check-Vat.
051400     MOVE "N" TO WS-Vat-Ok-Sw.
051500     IF TF-WA-Vat-Number (1:2) = "FR"
051600        AND TF-WA-Vat-Number (3:2) IS NUMERIC
051700        AND TF-WA-Vat-Number (5:9) IS NUMERIC
051800         MOVE TF-WA-Vat-Number (3:2) TO WS-Vat-Key-Num
051900         MOVE TF-WA-Vat-Number (5:9) TO WS-Siren-Num
052000         DIVIDE WS-Siren-Num BY 97
052100             GIVING WS-Siren-Mod97-Q REMAINDER WS-Siren-Mod97-R
052200         COMPUTE WS-Vat-Key-Calc = 12 + (3 * WS-Siren-Mod97-R)
052300         DIVIDE WS-Vat-Key-Calc BY 97
052400             GIVING WS-Vat-Key-Q REMAINDER WS-Vat-Key-Exp
052500         IF WS-Vat-Key-Exp = WS-Vat-Key-Num
052600             MOVE "Y" TO WS-Vat-Ok-Sw
052700         END-IF
052800     END-IF.
052900     IF WS-Vat-Ok-Sw NOT = "Y"
053000         MOVE "HIGH"              TO WS-New-Severity
053100         MOVE "CONT_INVALID_VAT"  TO WS-New-Code
053200         MOVE "VAT key does not match SIREN"
053300                                  TO WS-New-Note
053400         PERFORM 8900-Add-Flag THRU 8900-Exit
053500     END-IF.
053600     IF TF-WA-Siren NOT = SPACES
053700        AND TF-WA-Vat-Number (1:2) = "FR"
053800        AND TF-WA-Vat-Number (5:9) NOT = TF-WA-Siren
053900         MOVE "HIGH"                    TO WS-New-Severity
054000         MOVE "CONT_VAT_SIREN_MISMATCH" TO WS-New-Code
054100         MOVE "VAT SIREN part mismatches L rec"
054200                                        TO WS-New-Note
054300         PERFORM 8900-Add-Flag THRU 8900-Exit
054400     END-IF.
054500 0630-Exit.    EXIT.
054600*
054700*    General purpose Luhn check-digit routine, doubling every
054800*    second digit counted from the right (positions 2,4,6,8...)
054900*    digits over 9 after doubling are reduced by 9, set up by
055000*    moving the candidate into WS-Luhn-String / -Length first.
055100*
055200 8700-Luhn-Check.
055300     MOVE ZERO TO WS-Luhn-Sum.
055400     MOVE "N"  TO WS-Luhn-Valid-Sw.
055500     PERFORM 8710-Luhn-One-Digit THRU 8710-Exit
055600         VARYING WS-Luhn-Ix FROM 1 BY 1
055700         UNTIL WS-Luhn-Ix > WS-Luhn-Length.
055800     DIVIDE WS-Luhn-Sum BY 10
055900         GIVING WS-Luhn-Sum-Q REMAINDER WS-Luhn-Sum-R.
056000     IF WS-Luhn-Sum-R = ZERO
056100         MOVE "Y" TO WS-Luhn-Valid-Sw
056200     END-IF.
056300 8700-Exit.    EXIT.
056400*
056500 8710-Luhn-One-Digit.
056600     MOVE WS-Luhn-Digit (WS-Luhn-Ix) TO WS-Luhn-Digit-Val.
056700     COMPUTE WS-Luhn-From-Right =
056800         WS-Luhn-Length - WS-Luhn-Ix + 1.
056900     DIVIDE WS-Luhn-From-Right BY 2
057000         GIVING WS-Luhn-Parity-Q REMAINDER WS-Luhn-Parity-R.
057100     IF WS-Luhn-Parity-R = ZERO
057200         COMPUTE WS-Luhn-Digit-Val = WS-Luhn-Digit-Val * 2
057300         IF WS-Luhn-Digit-Val > 9
057400             COMPUTE WS-Luhn-Digit-Val = WS-Luhn-Digit-Val - 9
057500         END-IF
057600     END-IF.
057700     ADD WS-Luhn-Digit-Val TO WS-Luhn-Sum.
057800 8710-Exit.    EXIT.
057900*
058000 8900-Add-Flag.
058100     IF TF-WA-Flag-Count < 300
058200         ADD 1 TO TF-WA-Flag-Count
058300         SET TF-FL-Ix TO TF-WA-Flag-Count
058400         MOVE "CONTENT"       TO TF-WA-FL-Module   (TF-FL-Ix)
058500         MOVE WS-New-Severity TO TF-WA-FL-Severity (TF-FL-Ix)
058600         MOVE WS-New-Code     TO TF-WA-FL-Code     (TF-FL-Ix)
058700         MOVE WS-New-Note     TO TF-WA-FL-Note     (TF-FL-Ix)
058800         PERFORM 8910-Set-Rank THRU 8910-Exit
058900         ADD 1 TO TF-WA-MS-Flag-Count (TF-MS-Ix)
059000         PERFORM 8920-Deduct-Score THRU 8920-Exit
059100     END-IF.
059200 8900-Exit.    EXIT.
059300*
059400 8910-Set-Rank.
059500     MOVE WS-New-Severity TO WS-New-Severity-Hold.
059600     IF       WS-New-Severity-Hold = "CRITICAL"
059700              MOVE 1   TO TF-WA-FL-Rank (TF-FL-Ix)
059800              MOVE "Y" TO TF-WA-Crit-Flag-Found
059900     ELSE IF  WS-New-Severity-Hold = "HIGH"
060000              MOVE 2   TO TF-WA-FL-Rank (TF-FL-Ix)
060100     ELSE IF  WS-New-Severity-Hold = "MEDIUM"
060200              MOVE 3   TO TF-WA-FL-Rank (TF-FL-Ix)
060300     ELSE
060400              MOVE 4   TO TF-WA-FL-Rank (TF-FL-Ix)
060500     END-IF.
060600 8910-Exit.    EXIT.
060700*
060800 8920-Deduct-Score.
060900     MOVE TF-WA-MS-Score (TF-MS-Ix) TO WS-Score-View.
061000     IF       WS-New-Severity = "CRITICAL"
061100              COMPUTE WS-Score-Temp = WS-Score-View - 60
061200     ELSE IF  WS-New-Severity = "HIGH"
061300              COMPUTE WS-Score-Temp = WS-Score-View - 30
061400     ELSE IF  WS-New-Severity = "MEDIUM"
061500              COMPUTE WS-Score-Temp = WS-Score-View - 15
061600     ELSE
061700              COMPUTE WS-Score-Temp = WS-Score-View - 5
061800     END-IF.
061900     IF WS-Score-Temp < 0
062000         MOVE ZERO TO TF-WA-MS-Score (TF-MS-Ix)
062100     ELSE
062200         MOVE WS-Score-Temp TO TF-WA-MS-Score (TF-MS-Ix)
062300     END-IF.
062400 8920-Exit.    EXIT.
062500*

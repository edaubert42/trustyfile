000100***************************************************************
000200*                                                               *
000300*        Fraud Rule Module C - QR Code / Watermark Checks      *
000400*                                                               *
000500***************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000**
001100      PROGRAM-ID.         TFVISU.
001200**
001300      AUTHOR.             R J Masters.
001400**
001500      INSTALLATION.       Trusty Document Services - Batch Sys Gp.
001600**
001700      DATE-WRITTEN.       03/11/1988.
001800**
001900      DATE-COMPILED.
002000**
002100      SECURITY.           Copyright (C) 1988-2026, Trusty Document
002200*                         Services Ltd.  GNU General Public
002300*                         Licence.  See file COPYING.
002400**
002500*    Remarks.            Module C - decoded QR-code URLs checked
002600*                        against the shortener and suspicious-TLD
002700*                        tables and against the expected sender
002800*                        domain, and watermark text checked for
002900*                        SPECIMEN / converter-tool wording.
003000*                        Called once per document from TF000.
003100**
003200*    Linkage.            TF-Work-Area (wstfwrk.cob).
003300**
003400* Changes:
003500* 03/11/88 rjm -        Created.                                  TFVISU01
003600* 14/05/95 rjm -    .01 Domain-mismatch suffix test added, so a   TFVISU02
003700*                      QR pointing at a subdomain of the expected
003800*                      sender no longer flags.
003900* 05/01/99 rjm - Y2K   CCYYMMDD dates reviewed, module carries    TFVISU-Y
004000*                      no date fields of its own.
004100*
004200***************************************************************
004300*
004400* Copyright Notice.  See TF000 for the full licence text.  This
004500* module is part of the TrustyFile Document Fraud Detection
004600* Rule Engine, Copyright (c) 1986-2026 Trusty Document Services
004700* Ltd, Reading, England, and is distributed under the GNU
004800* General Public Licence, version 2, for bureau site use.
004900*
005000***************************************************************
005100*
005200 ENVIRONMENT              DIVISION.
005300*================================
005400*
005500 COPY "envdiv.cob".
005600 INPUT-OUTPUT             SECTION.
005700*-------------------------------
005800*
005900 DATA                     DIVISION.
006000*================================
006100*
006200 WORKING-STORAGE SECTION.
006300*-----------------------
006400*
006500 77  Prog-Name               PIC X(17)   VALUE "TFVISU (1.0.01)".
006600 77  WS-Tally                PIC 9(3)    COMP VALUE ZERO.
006700 77  WS-Score-Temp           PIC S9(3)   COMP VALUE ZERO.
006800*
006900*    Shortener domain table - exact match against QR-DOMAIN.
007000*
007100 01  WS-Shortener-Table.
007200     03  FILLER  PIC X(12)  VALUE "BIT.LY".
007300     03  FILLER  PIC X(12)  VALUE "TINYURL.COM".
007400     03  FILLER  PIC X(12)  VALUE "GOO.GL".
007500     03  FILLER  PIC X(12)  VALUE "T.CO".
007600     03  FILLER  PIC X(12)  VALUE "OW.LY".
007700     03  FILLER  PIC X(12)  VALUE "IS.GD".
007800     03  FILLER  PIC X(12)  VALUE "CUTT.LY".
007900 01  WS-Shortener-R REDEFINES WS-Shortener-Table.
008000     03  WS-Shortener-Entry  OCCURS 7 TIMES
008100                              INDEXED BY WS-SH-Ix  PIC X(12).
008200*
008300*    Suspicious top-level-domain table - matched against QR-TLD.
008400*
008500 01  WS-Tld-Table.
008600     03  FILLER  PIC X(8)   VALUE "TK".
008700     03  FILLER  PIC X(8)   VALUE "ML".
008800     03  FILLER  PIC X(8)   VALUE "GA".
008900     03  FILLER  PIC X(8)   VALUE "CF".
009000     03  FILLER  PIC X(8)   VALUE "GQ".
009100     03  FILLER  PIC X(8)   VALUE "XYZ".
009200     03  FILLER  PIC X(8)   VALUE "TOP".
009300     03  FILLER  PIC X(8)   VALUE "CLICK".
009400 01  WS-Tld-R REDEFINES WS-Tld-Table.
009500     03  WS-Tld-Entry        OCCURS 8 TIMES
009600                              INDEXED BY WS-TL-Ix  PIC X(8).
009700*
009800 01  WS-Qr-Domain-Upper      PIC X(40)   VALUE SPACES.
009900 01  WS-Qr-Tld-Upper         PIC X(8)    VALUE SPACES.
010000 01  WS-Expected-Upper       PIC X(40)   VALUE SPACES.
010100 01  WS-Scan-Field           PIC X(40)   VALUE SPACES.
010200*
010300 77  WS-Scan-Len             PIC 9(2)    COMP VALUE ZERO.
010400 77  WS-Qr-Len               PIC 9(2)    COMP VALUE ZERO.
010500 77  WS-Exp-Len              PIC 9(2)    COMP VALUE ZERO.
010600 77  WS-Dot-Length           PIC 9(2)    COMP VALUE ZERO.
010700 77  WS-Suffix-Start         PIC 9(2)    COMP VALUE ZERO.
010800*
010900 01  WS-New-Flag-Area.
011000     03  WS-New-Severity         PIC X(8).
011100     03  WS-New-Code             PIC X(26).
011200     03  WS-New-Note             PIC X(32).
011300     03  FILLER                  PIC X(4)    VALUE SPACES.
011400 01  WS-New-Flag-Area-R REDEFINES WS-New-Flag-Area
011500                             PIC X(70).
011600*
011700 01  WS-Score-View               PIC 999     VALUE ZERO.
011800 01  WS-Score-View-R REDEFINES WS-Score-View
011900                             PIC XXX.
012000*
012100 LINKAGE SECTION.
012200*---------------
012300*
012400 COPY "wstfwrk.cob".
012500*
012600 PROCEDURE DIVISION USING TF-Work-Area.
012700*======================================
012800*
012900 0000-Main.
013000     MOVE 100  TO TF-WA-MS-Score      (TF-MS-Ix).
013100     MOVE ZERO TO TF-WA-MS-Flag-Count (TF-MS-Ix).
013200     MOVE 1.00 TO TF-WA-MS-Confidence (TF-MS-Ix).
013300     MOVE SPACES TO WS-Expected-Upper.
013400     IF TF-WA-Expected-Domain NOT = SPACES
013500         MOVE TF-WA-Expected-Domain TO WS-Expected-Upper
013600         INSPECT WS-Expected-Upper
013700             CONVERTING "abcdefghijklmnopqrstuvwxyz"
013800                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
013900         MOVE WS-Expected-Upper TO WS-Scan-Field
014000         PERFORM 8100-Find-Field-Length THRU 8100-Exit
014100         MOVE WS-Scan-Len TO WS-Exp-Len
014200     END-IF.
014300     PERFORM 0100-Check-Qr-Codes   THRU 0100-Exit.
014400     PERFORM 0200-Check-Watermarks THRU 0200-Exit.
014500     EXIT PROGRAM.
014600*
014700*    One pass per decoded QR-code entry - a record can trigger the
014800*    shortener rule, the suspicious-TLD rule and the domain
014900*    mismatch rule all at once - each test stands on its own.
015000*
015100 0100-Check-Qr-Codes.
015200     IF TF-WA-Qr-Count > ZERO
015300         PERFORM 0110-Check-One-Qr THRU 0110-Exit
015400             VARYING TF-QT-Ix FROM 1 BY 1
015500             UNTIL TF-QT-Ix > TF-WA-Qr-Count
015600     END-IF.
015700 0100-Exit.    EXIT.
015800*
015900 0110-Check-One-Qr.
016000     MOVE TF-WA-Qr-Domain (TF-QT-Ix) TO WS-Qr-Domain-Upper.
016100     INSPECT WS-Qr-Domain-Upper
016200         CONVERTING "abcdefghijklmnopqrstuvwxyz"
016300                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
016400     MOVE TF-WA-Qr-Tld (TF-QT-Ix) TO WS-Qr-Tld-Upper.
016500     INSPECT WS-Qr-Tld-Upper
016600         CONVERTING "abcdefghijklmnopqrstuvwxyz"
016700                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
016800     SET WS-SH-Ix TO 1.
016900     SEARCH WS-Shortener-Entry
017000         AT END
017100             NEXT SENTENCE
017200         WHEN WS-Shortener-Entry (WS-SH-Ix) = WS-Qr-Domain-Upper
017300             MOVE "HIGH"              TO WS-New-Severity
017400             MOVE "VIS_QR_SHORTENER"  TO WS-New-Code
017500             MOVE "QR links via a URL shortener"
017600                                      TO WS-New-Note
017700             PERFORM 8900-Add-Flag THRU 8900-Exit
017800     END-SEARCH.
017900     SET WS-TL-Ix TO 1.
018000     SEARCH WS-Tld-Entry
018100         AT END
018200             NEXT SENTENCE
018300         WHEN WS-Tld-Entry (WS-TL-Ix) = WS-Qr-Tld-Upper
018400             MOVE "HIGH"                  TO WS-New-Severity
018500             MOVE "VIS_QR_SUSPICIOUS_TLD" TO WS-New-Code
018600             MOVE "QR domain uses a high risk TLD"
018700                                          TO WS-New-Note
018800             PERFORM 8900-Add-Flag THRU 8900-Exit
018900     END-SEARCH.
019000     IF TF-WA-Expected-Domain NOT = SPACES
019100         PERFORM 0120-Check-Domain-Match THRU 0120-Exit
019200     END-IF.
019300 0110-Exit.    EXIT.
019400*
019500*    The QR domain is acceptable if it equals the expected sender
019600*    domain outright, or ends in "." followed by the expected
019700*    domain (a subdomain of the expected sender); anything else
019800*    is a mismatch.
019900*
020000 0120-Check-Domain-Match.
020100     IF WS-Qr-Domain-Upper = WS-Expected-Upper
020200         GO TO 0120-Exit
020300     END-IF.
020400     MOVE WS-Qr-Domain-Upper TO WS-Scan-Field.
020500     PERFORM 8100-Find-Field-Length THRU 8100-Exit.
020600     MOVE WS-Scan-Len TO WS-Qr-Len.
020700     COMPUTE WS-Dot-Length = WS-Exp-Len + 1.
020800     IF WS-Dot-Length NOT > WS-Qr-Len
020900         COMPUTE WS-Suffix-Start = WS-Qr-Len - WS-Dot-Length + 1
021000         IF WS-Qr-Domain-Upper (WS-Suffix-Start:1) = "."
021100            AND WS-Qr-Domain-Upper
021200                (WS-Suffix-Start + 1:WS-Exp-Len)
021300                = WS-Expected-Upper (1:WS-Exp-Len)
021400             GO TO 0120-Exit
021500         END-IF
021600     END-IF.
021700     MOVE "MEDIUM"                  TO WS-New-Severity
021800     MOVE "VIS_QR_DOMAIN_MISMATCH"  TO WS-New-Code
021900     MOVE "QR domain does not match sender"
022000                                    TO WS-New-Note
022100     PERFORM 8900-Add-Flag THRU 8900-Exit.
022200 0120-Exit.    EXIT.
022300*
022400*    Watermark text is carried already upper case by the
022500*    extractor, so the lists below need no case folding.
022600*
022700 0200-Check-Watermarks.
022800     IF TF-WA-Wm-Count > ZERO
022900         PERFORM 0210-Check-One-Wm THRU 0210-Exit
023000             VARYING TF-WT-Ix FROM 1 BY 1
023100             UNTIL TF-WT-Ix > TF-WA-Wm-Count
023200     END-IF.
023300 0200-Exit.    EXIT.
023400*
023500 0210-Check-One-Wm.
023600     MOVE ZERO TO WS-Tally.
023700     INSPECT TF-WA-Wm-Text (TF-WT-Ix) TALLYING WS-Tally
023800         FOR ALL "SPECIMEN"   FOR ALL "COPY"
023900         FOR ALL "COPIE"      FOR ALL "DRAFT"
024000         FOR ALL "BROUILLON"  FOR ALL "SAMPLE"
024100         FOR ALL "DUPLICATA".
024200     IF WS-Tally > ZERO
024300         MOVE "HIGH"                   TO WS-New-Severity
024400         MOVE "VIS_WATERMARK_SPECIMEN" TO WS-New-Code
024500         MOVE "watermark marks doc non-original"
024600                                       TO WS-New-Note
024700         PERFORM 8900-Add-Flag THRU 8900-Exit
024800     END-IF.
024900     MOVE ZERO TO WS-Tally.
025000     INSPECT TF-WA-Wm-Text (TF-WT-Ix) TALLYING WS-Tally
025100         FOR ALL "ILOVEPDF"     FOR ALL "SMALLPDF"
025200         FOR ALL "PDF24"        FOR ALL "TRIAL"
025300         FOR ALL "UNREGISTERED" FOR ALL "DEMO"
025400         FOR ALL "EVALUATION".
025500     IF WS-Tally > ZERO
025600         MOVE "MEDIUM"                   TO WS-New-Severity
025700         MOVE "VIS_CONVERTER_WATERMARK"  TO WS-New-Code
025800         MOVE "watermark from a free/trial tool"
025900                                         TO WS-New-Note
026000         PERFORM 8900-Add-Flag THRU 8900-Exit
026100     END-IF.
026200 0210-Exit.    EXIT.
026300*
026400*    Generic trailing-space scan used to find the significant
026500*    length of a domain held in WS-Scan-Field, since this shop's
026600*    compiler has no intrinsic function library available to it.
026700*
026800 8100-Find-Field-Length.
026900     MOVE 40 TO WS-Scan-Len.
027000 8101-Scan-One-Char.
027100     IF WS-Scan-Len = ZERO
027200         GO TO 8100-Exit
027300     END-IF.
027400     IF WS-Scan-Field (WS-Scan-Len:1) NOT = SPACE
027500         GO TO 8100-Exit
027600     END-IF.
027700     SUBTRACT 1 FROM WS-Scan-Len.
027800     GO TO 8101-Scan-One-Char.
027900 8100-Exit.    EXIT.
028000*
028100 8900-Add-Flag.
028200     IF TF-WA-Flag-Count < 300
028300         ADD 1 TO TF-WA-Flag-Count
028400         SET TF-FL-Ix TO TF-WA-Flag-Count
028500         MOVE "VISUAL"        TO TF-WA-FL-Module   (TF-FL-Ix)
028600         MOVE WS-New-Severity TO TF-WA-FL-Severity (TF-FL-Ix)
028700         MOVE WS-New-Code     TO TF-WA-FL-Code     (TF-FL-Ix)
028800         MOVE WS-New-Note     TO TF-WA-FL-Note     (TF-FL-Ix)
028900         PERFORM 8910-Set-Rank THRU 8910-Exit
029000         ADD 1 TO TF-WA-MS-Flag-Count (TF-MS-Ix)
029100         PERFORM 8920-Deduct-Score THRU 8920-Exit
029200     END-IF.
029300 8900-Exit.    EXIT.
029400*
029500 8910-Set-Rank.
029600     IF       WS-New-Severity = "CRITICAL"
029700              MOVE 1   TO TF-WA-FL-Rank (TF-FL-Ix)
029800              MOVE "Y" TO TF-WA-Crit-Flag-Found
029900     ELSE IF  WS-New-Severity = "HIGH"
030000              MOVE 2   TO TF-WA-FL-Rank (TF-FL-Ix)
030100     ELSE IF  WS-New-Severity = "MEDIUM"
030200              MOVE 3   TO TF-WA-FL-Rank (TF-FL-Ix)
030300     ELSE
030400              MOVE 4   TO TF-WA-FL-Rank (TF-FL-Ix)
030500     END-IF.
030600 8910-Exit.    EXIT.
030700*
030800 8920-Deduct-Score.
030900     MOVE TF-WA-MS-Score (TF-MS-Ix) TO WS-Score-View.
031000     IF       WS-New-Severity = "CRITICAL"
031100              COMPUTE WS-Score-Temp = WS-Score-View - 60
031200     ELSE IF  WS-New-Severity = "HIGH"
031300              COMPUTE WS-Score-Temp = WS-Score-View - 30
031400     ELSE IF  WS-New-Severity = "MEDIUM"
031500              COMPUTE WS-Score-Temp = WS-Score-View - 15
031600     ELSE
031700              COMPUTE WS-Score-Temp = WS-Score-View - 5
031800     END-IF.
031900     IF WS-Score-Temp < 0
032000         MOVE ZERO TO TF-WA-MS-Score (TF-MS-Ix)
032100     ELSE
032200         MOVE WS-Score-Temp TO TF-WA-MS-Score (TF-MS-Ix)
032300     END-IF.
032400 8920-Exit.    EXIT.

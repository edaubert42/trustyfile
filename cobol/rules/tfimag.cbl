000100***************************************************************
000200*                                                               *
000300*          Fraud Rule Module F - Embedded Image Checks         *
000400*                                                               *
000500***************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000**
001100      PROGRAM-ID.         TFIMAG.
001200**
001300      AUTHOR.             R J Masters.
001400**
001500      INSTALLATION.       Trusty Document Services - Batch Sys Gp.
001600**
001700      DATE-WRITTEN.       10/11/1988.
001800**
001900      DATE-COMPILED.
002000**
002100      SECURITY.           Copyright (C) 1988-2026, Trusty Document
002200*                         Services Ltd.  GNU General Public
002300*                         Licence.  See file COPYING.
002400**
002500*    Remarks.            Module F - screenshot-resolution table
002600*                        match, DPI-mix, heavy-compression and
002700*                        image-count checks against the embedded
002800*                        image (I) records loaded by TF000.
002900**
003000*    Linkage.            TF-Work-Area (wstfwrk.cob).
003100**
003200* Changes:
003300* 10/11/88 rjm -        Created.                                  TFIMAG01
003400* 14/05/95 rjm -    .01 Screen resolution table extended to cover TFIMAG02
003500*                      the early mobile handset sizes (750x1334
003600*                      and similar) reported by the Scanning
003700*                      Bureau.
003800* 05/01/99 rjm - Y2K   CCYYMMDD dates reviewed, module carries    TFIMAG-Y
003900*                      no date fields of its own.
004000*
004100***************************************************************
004200*
004300* Copyright Notice.  See TF000 for the full licence text.  This
004400* module is part of the TrustyFile Document Fraud Detection
004500* Rule Engine, Copyright (c) 1986-2026 Trusty Document Services
004600* Ltd, Reading, England, and is distributed under the GNU
004700* General Public Licence, version 2, for bureau site use.
004800*
004900***************************************************************
005000*
005100 ENVIRONMENT              DIVISION.
005200*================================
005300*
005400 COPY "envdiv.cob".
005500 INPUT-OUTPUT             SECTION.
005600*-------------------------------
005700*
005800 DATA                     DIVISION.
005900*================================
006000*
006100 WORKING-STORAGE SECTION.
006200*-----------------------
006300*
006400 77  Prog-Name               PIC X(17)   VALUE "TFIMAG (1.0.02)".
006500 77  WS-Score-Temp           PIC S9(3)   COMP VALUE ZERO.
006600 77  WS-Max-Dpi              PIC 9(4)    COMP VALUE ZERO.
006700 77  WS-Min-Dpi              PIC 9(4)    COMP VALUE ZERO.
006800 77  WS-Dpi-Count            PIC 9(3)    COMP VALUE ZERO.
006900 77  WS-Heavy-Sw             PIC X(1)    VALUE "N".
007000 77  WS-Limit-Images         PIC 9(5)    COMP VALUE ZERO.
007100*
007200*    Known screen resolutions - exact width/height match flags a
007300*    pasted-in screen capture rather than a scanned document page.
007400*
007500 01  WS-Screen-Table.
007600     03  FILLER PIC X(10)    VALUE "0192001080".
007700     03  FILLER PIC X(10)    VALUE "0136600768".
007800     03  FILLER PIC X(10)    VALUE "0128000720".
007900     03  FILLER PIC X(10)    VALUE "0256001440".
008000     03  FILLER PIC X(10)    VALUE "0144000900".
008100     03  FILLER PIC X(10)    VALUE "0153600864".
008200     03  FILLER PIC X(10)    VALUE "0384002160".
008300     03  FILLER PIC X(10)    VALUE "0075001334".
008400     03  FILLER PIC X(10)    VALUE "0108001920".
008500     03  FILLER PIC X(10)    VALUE "0082801792".
008600 01  WS-Screen-R REDEFINES WS-Screen-Table.
008700     03  WS-Screen-Entry OCCURS 10 TIMES
008800                          INDEXED BY WS-SC-Ix
008900                          PIC X(10).
009000*
009100 01  WS-Test-Res.
009200     03  WS-Test-Width       PIC 9(5).
009300     03  WS-Test-Height      PIC 9(5).
009400*
009500 01  WS-New-Flag-Area.
009600     03  WS-New-Severity         PIC X(8).
009700     03  WS-New-Code             PIC X(26).
009800     03  WS-New-Note             PIC X(32).
009900     03  FILLER                  PIC X(4)    VALUE SPACES.
010000 01  WS-New-Flag-Area-R REDEFINES WS-New-Flag-Area
010100                             PIC X(70).
010200*
010300 01  WS-Score-View                PIC 999     VALUE ZERO.
010400 01  WS-Score-View-R REDEFINES WS-Score-View
010500                             PIC XXX.
010600*
010700 LINKAGE SECTION.
010800*---------------
010900*
011000 COPY "wstfwrk.cob".
011100*
011200 PROCEDURE DIVISION USING TF-Work-Area.
011300*======================================
011400*
011500 0000-Main.
011600     MOVE 100  TO TF-WA-MS-Score      (TF-MS-Ix).
011700     MOVE ZERO TO TF-WA-MS-Flag-Count (TF-MS-Ix).
011800     MOVE 1.00 TO TF-WA-MS-Confidence (TF-MS-Ix).
011900     IF TF-WA-Image-Count = ZERO
012000         PERFORM 0600-Check-No-Images THRU 0600-Exit
012100     ELSE
012200         MOVE ZERO TO WS-Max-Dpi WS-Min-Dpi WS-Dpi-Count
012300         MOVE "N"  TO WS-Heavy-Sw
012400         PERFORM 0100-Scan-One-Image THRU 0100-Exit
012500            VARYING TF-IT-Ix FROM 1 BY 1
012600              UNTIL TF-IT-Ix > TF-WA-Image-Count
012700         PERFORM 0300-Check-Resolution-Mix THRU 0300-Exit
012800         PERFORM 0400-Check-Image-Count    THRU 0400-Exit
012900         PERFORM 0500-Check-Image-Only     THRU 0500-Exit
013000     END-IF.
013100     EXIT PROGRAM.
013200*
013300 0100-Scan-One-Image.
013400     PERFORM 0110-Check-Screenshot THRU 0110-Exit.
013500     IF TF-WA-Img-Dpi (TF-IT-Ix) > ZERO
013600         ADD 1 TO WS-Dpi-Count
013700         IF WS-Dpi-Count = 1
013800             MOVE TF-WA-Img-Dpi (TF-IT-Ix) TO WS-Max-Dpi
013900             MOVE TF-WA-Img-Dpi (TF-IT-Ix) TO WS-Min-Dpi
014000         ELSE
014100             IF TF-WA-Img-Dpi (TF-IT-Ix) > WS-Max-Dpi
014200                 MOVE TF-WA-Img-Dpi (TF-IT-Ix) TO WS-Max-Dpi
014300             END-IF
014400             IF TF-WA-Img-Dpi (TF-IT-Ix) < WS-Min-Dpi
014500                 MOVE TF-WA-Img-Dpi (TF-IT-Ix) TO WS-Min-Dpi
014600             END-IF
014700         END-IF
014800     END-IF.
014900     IF TF-WA-Jpeg-Quality (TF-IT-Ix) > ZERO
015000        AND TF-WA-Jpeg-Quality (TF-IT-Ix) < 50
015100         MOVE "Y" TO WS-Heavy-Sw
015200     END-IF.
015300 0100-Exit.    EXIT.
015400*
015500 0110-Check-Screenshot.
015600     MOVE TF-WA-Img-Width  (TF-IT-Ix) TO WS-Test-Width.
015700     MOVE TF-WA-Img-Height (TF-IT-Ix) TO WS-Test-Height.
015800     SET WS-SC-Ix TO 1.
015900     SEARCH WS-Screen-Entry
016000        AT END
016100           NEXT SENTENCE
016200        WHEN WS-Screen-Entry (WS-SC-Ix) = WS-Test-Res
016300           MOVE "HIGH"            TO WS-New-Severity
016400           MOVE "IMG_SCREENSHOT"  TO WS-New-Code
016500           MOVE "image matches a screen resolution"
016600                                  TO WS-New-Note
016700           PERFORM 8900-Add-Flag THRU 8900-Exit
016800     END-SEARCH.
016900 0110-Exit.    EXIT.
017000*
017100 0300-Check-Resolution-Mix.
017200     IF WS-Dpi-Count >= 2
017300         IF WS-Max-Dpi >= WS-Min-Dpi * 2
017400             MOVE "MEDIUM"              TO WS-New-Severity
017500             MOVE "IMG_RESOLUTION_MIX"  TO WS-New-Code
017600             MOVE "mixed resolutions - logo vs scan"
017700                                        TO WS-New-Note
017800             PERFORM 8900-Add-Flag THRU 8900-Exit
017900         END-IF
018000     END-IF.
018100     IF WS-Heavy-Sw = "Y"
018200         MOVE "MEDIUM"                 TO WS-New-Severity
018300         MOVE "IMG_HEAVY_COMPRESSION"  TO WS-New-Code
018400         MOVE "heavily recompressed jpeg image"
018500                                       TO WS-New-Note
018600         PERFORM 8900-Add-Flag THRU 8900-Exit
018700     END-IF.
018800 0300-Exit.    EXIT.
018900*
019000 0400-Check-Image-Count.
019100     COMPUTE WS-Limit-Images = TF-WA-Page-Count * 10.
019200     IF TF-WA-Image-Count > WS-Limit-Images
019300         MOVE "LOW"            TO WS-New-Severity
019400         MOVE "IMG_TOO_MANY"   TO WS-New-Code
019500         MOVE "too many images for page count"
019600                                TO WS-New-Note
019700         PERFORM 8900-Add-Flag THRU 8900-Exit
019800     END-IF.
019900 0400-Exit.    EXIT.
020000*
020100 0500-Check-Image-Only.
020200     IF TF-WA-Has-Text-Layer = "N"
020300         MOVE "HIGH"            TO WS-New-Severity
020400         MOVE "IMG_IMAGE_ONLY"  TO WS-New-Code
020500         MOVE "no text layer, image only doc"
020600                                TO WS-New-Note
020700         PERFORM 8900-Add-Flag THRU 8900-Exit
020800     END-IF.
020900 0500-Exit.    EXIT.
021000*
021100 0600-Check-No-Images.
021200     IF TF-WA-Page-Count >= 1
021300         MOVE "LOW"            TO WS-New-Severity
021400         MOVE "IMG_NO_IMAGES"  TO WS-New-Code
021500         MOVE "no images in a branded invoice"
021600                                TO WS-New-Note
021700         PERFORM 8900-Add-Flag THRU 8900-Exit
021800     END-IF.
021900 0600-Exit.    EXIT.
022000*
022100 8900-Add-Flag.
022200     IF TF-WA-Flag-Count < 300
022300         ADD 1 TO TF-WA-Flag-Count
022400         SET TF-FL-Ix TO TF-WA-Flag-Count
022500         MOVE "IMAGES"        TO TF-WA-FL-Module   (TF-FL-Ix)
022600         MOVE WS-New-Severity TO TF-WA-FL-Severity (TF-FL-Ix)
022700         MOVE WS-New-Code     TO TF-WA-FL-Code     (TF-FL-Ix)
022800         MOVE WS-New-Note     TO TF-WA-FL-Note     (TF-FL-Ix)
022900         PERFORM 8910-Set-Rank THRU 8910-Exit
023000         ADD 1 TO TF-WA-MS-Flag-Count (TF-MS-Ix)
023100         PERFORM 8920-Deduct-Score THRU 8920-Exit
023200     END-IF.
023300 8900-Exit.    EXIT.
023400*
023500 8910-Set-Rank.
023600     IF       WS-New-Severity = "CRITICAL"
023700              MOVE 1   TO TF-WA-FL-Rank (TF-FL-Ix)
023800              MOVE "Y" TO TF-WA-Crit-Flag-Found
023900     ELSE IF  WS-New-Severity = "HIGH"
024000              MOVE 2   TO TF-WA-FL-Rank (TF-FL-Ix)
024100     ELSE IF  WS-New-Severity = "MEDIUM"
024200              MOVE 3   TO TF-WA-FL-Rank (TF-FL-Ix)
024300     ELSE
024400              MOVE 4   TO TF-WA-FL-Rank (TF-FL-Ix)
024500     END-IF.
024600 8910-Exit.    EXIT.
024700*
024800 8920-Deduct-Score.
024900     MOVE TF-WA-MS-Score (TF-MS-Ix) TO WS-Score-View.
025000     IF       WS-New-Severity = "CRITICAL"
025100              COMPUTE WS-Score-Temp = WS-Score-View - 60
025200     ELSE IF  WS-New-Severity = "HIGH"
025300              COMPUTE WS-Score-Temp = WS-Score-View - 30
025400     ELSE IF  WS-New-Severity = "MEDIUM"
025500              COMPUTE WS-Score-Temp = WS-Score-View - 15
025600     ELSE
025700              COMPUTE WS-Score-Temp = WS-Score-View - 5
025800     END-IF.
025900     IF WS-Score-Temp < 0
026000         MOVE ZERO TO TF-WA-MS-Score (TF-MS-Ix)
026100     ELSE
026200         MOVE WS-Score-Temp TO TF-WA-MS-Score (TF-MS-Ix)
026300     END-IF.
026400 8920-Exit.    EXIT.

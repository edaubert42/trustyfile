000100***************************************************************
000200*                                                               *
000300*        Fraud Rule Module A - Producer / Creator Metadata     *
000400*                                                               *
000500***************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000**
001100      PROGRAM-ID.         TFMETA.
001200**
001300      AUTHOR.             R J Masters.
001400**
001500      INSTALLATION.       Trusty Document Services - Batch Sys Gp.
001600**
001700      DATE-WRITTEN.       17/02/1986.
001800**
001900      DATE-COMPILED.
002000**
002100      SECURITY.           Copyright (C) 1986-2026, Trusty Document
002200*                         Services Ltd.  GNU General Public
002300*                         Licence.  See file COPYING.
002400**
002500*    Remarks.            Module A - checks producer/creator tool
002600*                        strings against three suspicious-tool
002700*                        lists, and checks the creation/mod-date
002800*                        pair for anomalies.  Called once per
002900*                        document from TF000.
003000**
003100*    Linkage.            TF-Work-Area (wstfwrk.cob).
003200**
003300* Changes:
003400* 17/02/86 rjm -        Created.                                  TFMETA01
003500* 21/06/91 rjm -    .01 AI/LLM producer list added.               TFMETA02
003600* 05/01/99 rjm - Y2K   CCYYMMDD dates reviewed, no 2 digit        TFMETA-Y
003700*                      windowing used anywhere in this module.
003800* 11/08/02 rjm -    .02 Late-modification rule added, 30 day      TFMETA03
003900*                      threshold per Ops Group request.
004000*
004100***************************************************************
004200*
004300* Copyright Notice.  See TF000 for the full licence text.  This
004400* module is part of the TrustyFile Document Fraud Detection
004500* Rule Engine, Copyright (c) 1986-2026 Trusty Document Services
004600* Ltd, Reading, England, and is distributed under the GNU
004700* General Public Licence, version 2, for bureau site use.
004800*
004900***************************************************************
005000*
005100 ENVIRONMENT              DIVISION.
005200*================================
005300*
005400 COPY "envdiv.cob".
005500 INPUT-OUTPUT             SECTION.
005600*-------------------------------
005700*
005800 DATA                     DIVISION.
005900*================================
006000*
006100 WORKING-STORAGE SECTION.
006200*-----------------------
006300*
006400 77  Prog-Name               PIC X(17)   VALUE "TFMETA (1.0.03)".
006500 77  WS-Tally                PIC 9(3)    COMP VALUE ZERO.
006600 77  WS-Score-Temp           PIC S9(3)   COMP VALUE ZERO.
006700*
006800 01  WS-Combined-Upper.
006900     03  WS-CU-Producer          PIC X(30).
007000     03  FILLER                  PIC X       VALUE SPACE.
007100     03  WS-CU-Creator           PIC X(30).
007200*
007300 01  WS-Date-Split.
007400     03  WS-DS-Date9             PIC 9(8).
007500 01  WS-Date-Split-R REDEFINES WS-Date-Split.
007600     03  WS-DS-Yyyy              PIC 9(4).
007700     03  WS-DS-Mm                PIC 99.
007800     03  WS-DS-Dd                PIC 99.
007900*
008000 01  WS-Day-Counts.
008100     03  WS-Create-Days          PIC S9(7)   COMP.
008200     03  WS-Mod-Days             PIC S9(7)   COMP.
008300*
008400 01  WS-New-Flag-Area.
008500     03  WS-New-Severity         PIC X(8).
008600     03  WS-New-Code             PIC X(24).
008700     03  WS-New-Note             PIC X(32).
008800     03  FILLER                  PIC X(4)    VALUE SPACES.
008900 01  WS-New-Flag-Area-R REDEFINES WS-New-Flag-Area
009000                             PIC X(68).
009100*
009200 01  WS-Score-View               PIC 999     VALUE ZERO.
009300 01  WS-Score-View-R REDEFINES WS-Score-View
009400                             PIC XXX.
009500*
009600 LINKAGE SECTION.
009700*---------------
009800*
009900 COPY "wstfwrk.cob".
010000*
010100 PROCEDURE DIVISION USING TF-Work-Area.
010200*======================================
010300*
010400 0000-Main.
010500     MOVE 100  TO TF-WA-MS-Score      (TF-MS-Ix).
010600     MOVE ZERO TO TF-WA-MS-Flag-Count (TF-MS-Ix).
010700     IF TF-WA-Creation-Date = ZERO
010800         MOVE 0.70 TO TF-WA-MS-Confidence (TF-MS-Ix)
010900     ELSE
011000         MOVE 1.00 TO TF-WA-MS-Confidence (TF-MS-Ix)
011100     END-IF.
011200     PERFORM 0100-Check-Tool-Lists THRU 0100-Exit.
011300     PERFORM 0200-Check-Date-Rules THRU 0200-Exit.
011400     PERFORM 0300-Check-Missing-Data THRU 0300-Exit.
011500     EXIT PROGRAM.
011600*
011700 0100-Check-Tool-Lists.
011800     MOVE SPACES         TO WS-Combined-Upper.
011900     MOVE TF-WA-Producer TO WS-CU-Producer.
012000     MOVE TF-WA-Creator  TO WS-CU-Creator.
012100     INSPECT WS-Combined-Upper
012200         CONVERTING "abcdefghijklmnopqrstuvwxyz"
012300                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
012400     MOVE ZERO TO WS-Tally.
012500     INSPECT WS-Combined-Upper TALLYING WS-Tally
012600         FOR ALL "ILOVEPDF"  FOR ALL "SMALLPDF"
012700         FOR ALL "PDF24"     FOR ALL "SEJDA"
012800         FOR ALL "PDFESCAPE" FOR ALL "DOCHUB"
012900         FOR ALL "PDFFILLER".
013000     IF WS-Tally > ZERO
013100         MOVE "MEDIUM"                 TO WS-New-Severity
013200         MOVE "META_ONLINE_CONVERTER"  TO WS-New-Code
013300         MOVE "producer = online PDF converter"
013400                                        TO WS-New-Note
013500         PERFORM 8900-Add-Flag THRU 8900-Exit
013600     END-IF.
013700     MOVE ZERO TO WS-Tally.
013800     INSPECT WS-Combined-Upper TALLYING WS-Tally
013900         FOR ALL "PHOTOSHOP"  FOR ALL "GIMP"
014000         FOR ALL "ILLUSTRATOR" FOR ALL "INKSCAPE"
014100         FOR ALL "CANVA".
014200     IF WS-Tally > ZERO
014300         MOVE "HIGH"            TO WS-New-Severity
014400         MOVE "META_EDITOR_TOOL" TO WS-New-Code
014500         MOVE "producer = image/graphics editor"
014600                                  TO WS-New-Note
014700         PERFORM 8900-Add-Flag THRU 8900-Exit
014800     END-IF.
014900     MOVE ZERO TO WS-Tally.
015000     INSPECT WS-Combined-Upper TALLYING WS-Tally
015100         FOR ALL "CHATGPT" FOR ALL "OPENAI"
015200         FOR ALL "CLAUDE"  FOR ALL "ANTHROPIC"
015300         FOR ALL "GEMINI"  FOR ALL "COPILOT".
015400     IF WS-Tally > ZERO
015500         MOVE "HIGH"              TO WS-New-Severity
015600         MOVE "META_AI_GENERATED" TO WS-New-Code
015700         MOVE "producer names an AI/LLM tool"
015800                                    TO WS-New-Note
015900         PERFORM 8900-Add-Flag THRU 8900-Exit
016000     END-IF.
016100 0100-Exit.    EXIT.
016200*
016300 0200-Check-Date-Rules.
016400     IF TF-WA-Creation-Date > ZERO
016500        AND TF-WA-Creation-Date > TF-WA-Run-Date
016600         MOVE "CRITICAL"             TO WS-New-Severity
016700         MOVE "META_FUTURE_CREATION" TO WS-New-Code
016800         MOVE "creation date is after run date"
016900                                      TO WS-New-Note
017000         PERFORM 8900-Add-Flag THRU 8900-Exit
017100     END-IF.
017200     IF TF-WA-Mod-Date > ZERO
017300        AND TF-WA-Mod-Date > TF-WA-Run-Date
017400         MOVE "HIGH"             TO WS-New-Severity
017500         MOVE "META_FUTURE_MOD"  TO WS-New-Code
017600         MOVE "mod date is after the run date"
017700                                  TO WS-New-Note
017800         PERFORM 8900-Add-Flag THRU 8900-Exit
017900     END-IF.
018000     IF TF-WA-Mod-Date > ZERO AND TF-WA-Creation-Date > ZERO
018100        AND TF-WA-Mod-Date < TF-WA-Creation-Date
018200         MOVE "HIGH"                  TO WS-New-Severity
018300         MOVE "META_MOD_BEFORE_CREATE" TO WS-New-Code
018400         MOVE "modified before it was created"
018500                                      TO WS-New-Note
018600         PERFORM 8900-Add-Flag THRU 8900-Exit
018700     END-IF.
018800     IF TF-WA-Mod-Date > ZERO AND TF-WA-Creation-Date > ZERO
018900        AND TF-WA-Mod-Date NOT < TF-WA-Creation-Date
019000         MOVE TF-WA-Creation-Date TO WS-DS-Date9
019100         COMPUTE WS-Create-Days =
019200             (WS-DS-Yyyy * 360) + (WS-DS-Mm * 30) + WS-DS-Dd
019300         MOVE TF-WA-Mod-Date      TO WS-DS-Date9
019400         COMPUTE WS-Mod-Days =
019500             (WS-DS-Yyyy * 360) + (WS-DS-Mm * 30) + WS-DS-Dd
019600         IF (WS-Mod-Days - WS-Create-Days) > 30
019700             MOVE "MEDIUM"                  TO WS-New-Severity
019800             MOVE "META_LATE_MODIFICATION"  TO WS-New-Code
019900             MOVE "modified long after creation"
020000                                             TO WS-New-Note
020100             PERFORM 8900-Add-Flag THRU 8900-Exit
020200         END-IF
020300     END-IF.
020400 0200-Exit.    EXIT.
020500*
020600 0300-Check-Missing-Data.
020700     IF TF-WA-Producer = SPACES AND TF-WA-Creator = SPACES
020800         MOVE "MEDIUM"             TO WS-New-Severity
020900         MOVE "META_NO_SOFTWARE"   TO WS-New-Code
021000         MOVE "no producer/creator recorded"
021100                                    TO WS-New-Note
021200         PERFORM 8900-Add-Flag THRU 8900-Exit
021300     END-IF.
021400     IF TF-WA-Creation-Date = ZERO
021500         MOVE "MEDIUM"                 TO WS-New-Severity
021600         MOVE "META_NO_CREATION_DATE"  TO WS-New-Code
021700         MOVE "no creation date recorded"
021800                                        TO WS-New-Note
021900         PERFORM 8900-Add-Flag THRU 8900-Exit
022000     END-IF.
022100     IF TF-WA-Producer = SPACES AND TF-WA-Creator = SPACES
022200        AND TF-WA-Creation-Date = ZERO
022300        AND TF-WA-Has-Author = "N"
022400        AND TF-WA-Has-Title = "N"
022500         MOVE "HIGH"          TO WS-New-Severity
022600         MOVE "META_STRIPPED" TO WS-New-Code
022700         MOVE "all metadata appears stripped"
022800                               TO WS-New-Note
022900         PERFORM 8900-Add-Flag THRU 8900-Exit
023000     END-IF.
023100 0300-Exit.    EXIT.
023200*
023300 8900-Add-Flag.
023400     IF TF-WA-Flag-Count < 300
023500         ADD 1 TO TF-WA-Flag-Count
023600         SET TF-FL-Ix TO TF-WA-Flag-Count
023700         MOVE "METADATA"      TO TF-WA-FL-Module   (TF-FL-Ix)
023800         MOVE WS-New-Severity TO TF-WA-FL-Severity (TF-FL-Ix)
023900         MOVE WS-New-Code     TO TF-WA-FL-Code     (TF-FL-Ix)
024000         MOVE WS-New-Note     TO TF-WA-FL-Note     (TF-FL-Ix)
024100         PERFORM 8910-Set-Rank THRU 8910-Exit
024200         ADD 1 TO TF-WA-MS-Flag-Count (TF-MS-Ix)
024300         PERFORM 8920-Deduct-Score THRU 8920-Exit
024400     END-IF.
024500 8900-Exit.    EXIT.
024600*
024700 8910-Set-Rank.
024800     IF       WS-New-Severity = "CRITICAL"
024900              MOVE 1   TO TF-WA-FL-Rank (TF-FL-Ix)
025000              MOVE "Y" TO TF-WA-Crit-Flag-Found
025100     ELSE IF  WS-New-Severity = "HIGH"
025200              MOVE 2   TO TF-WA-FL-Rank (TF-FL-Ix)
025300     ELSE IF  WS-New-Severity = "MEDIUM"
025400              MOVE 3   TO TF-WA-FL-Rank (TF-FL-Ix)
025500     ELSE
025600              MOVE 4   TO TF-WA-FL-Rank (TF-FL-Ix)
025700     END-IF.
025800 8910-Exit.    EXIT.
025900*
026000 8920-Deduct-Score.
026100     MOVE TF-WA-MS-Score (TF-MS-Ix) TO WS-Score-View.
026200     IF       WS-New-Severity = "CRITICAL"
026300              COMPUTE WS-Score-Temp = WS-Score-View - 60
026400     ELSE IF  WS-New-Severity = "HIGH"
026500              COMPUTE WS-Score-Temp = WS-Score-View - 30
026600     ELSE IF  WS-New-Severity = "MEDIUM"
026700              COMPUTE WS-Score-Temp = WS-Score-View - 15
026800     ELSE
026900              COMPUTE WS-Score-Temp = WS-Score-View - 5
027000     END-IF.
027100     IF WS-Score-Temp < 0
027200         MOVE ZERO TO TF-WA-MS-Score (TF-MS-Ix)
027300     ELSE
027400         MOVE WS-Score-Temp TO TF-WA-MS-Score (TF-MS-Ix)
027500     END-IF.
027600 8920-Exit.    EXIT.

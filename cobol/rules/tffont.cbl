000100***************************************************************
000200*                                                               *
000300*        Fraud Rule Module D - Embedded Font Checks            *
000400*                                                               *
000500***************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000**
001100      PROGRAM-ID.         TFFONT.
001200**
001300      AUTHOR.             R J Masters.
001400**
001500      INSTALLATION.       Trusty Document Services - Batch Sys Gp.
001600**
001700      DATE-WRITTEN.       03/11/1988.
001800**
001900      DATE-COMPILED.
002000**
002100      SECURITY.           Copyright (C) 1988-2026, Trusty Document
002200*                         Services Ltd.  GNU General Public
002300*                         Licence.  See file COPYING.
002400**
002500*    Remarks.            Module D - builds the base font name for
002600*                        every F record (stripping the six letter
002700*                        subset prefix when the IS-SUBSET switch
002800*                        says one is present), counts the distinct
002900*                        base fonts and checks for system fonts,
003000*                        missing embedding and mixed subset/full
003100*                        copies of the one face.  Called once per
003200*                        document from TF000.
003300**
003400*    Linkage.            TF-Work-Area (wstfwrk.cob).
003500**
003600* Changes:
003700* 03/11/88 rjm -        Created.                                  TFFONT01
003800* 21/06/91 rjm -    .01 Mixed subset/non-subset check added per   TFFONT02
003900*                      fraud team request.
004000* 05/01/99 rjm - Y2K   CCYYMMDD dates reviewed, module carries    TFFONT-Y
004100*                      no date fields of its own.
004200*
004300***************************************************************
004400*
004500* Copyright Notice.  See TF000 for the full licence text.  This
004600* module is part of the TrustyFile Document Fraud Detection
004700* Rule Engine, Copyright (c) 1986-2026 Trusty Document Services
004800* Ltd, Reading, England, and is distributed under the GNU
004900* General Public Licence, version 2, for bureau site use.
005000*
005100***************************************************************
005200*
005300 ENVIRONMENT              DIVISION.
005400*================================
005500*
005600 COPY "envdiv.cob".
005700 INPUT-OUTPUT             SECTION.
005800*-------------------------------
005900*
006000 DATA                     DIVISION.
006100*================================
006200*
006300 WORKING-STORAGE SECTION.
006400*-----------------------
006500*
006600 77  Prog-Name               PIC X(17)   VALUE "TFFONT (1.0.02)".
006700 77  WS-Tally                PIC 9(3)    COMP VALUE ZERO.
006800 77  WS-Score-Temp           PIC S9(3)   COMP VALUE ZERO.
006900*
007000 77  WS-Ft-J                 PIC 9(3)    COMP VALUE ZERO.
007100 77  WS-New-Base-Sw          PIC X(1)    VALUE "N".
007200 77  WS-Distinct-Count       PIC 9(3)    COMP VALUE ZERO.
007300 77  WS-Sys-Font-Sw          PIC X(1)    VALUE "N".
007400 77  WS-Not-Embed-Sw         PIC X(1)    VALUE "N".
007500 77  WS-Mixed-Sw             PIC X(1)    VALUE "N".
007600*
007700 01  WS-Font-Name-Work           PIC X(40).
007800 01  WS-Font-Name-Split REDEFINES WS-Font-Name-Work.
007900     03  WS-Font-Prefix          PIC X(7).
008000     03  WS-Font-Remainder       PIC X(33).
008100*
008200 01  WS-New-Flag-Area.
008300     03  WS-New-Severity         PIC X(8).
008400     03  WS-New-Code             PIC X(26).
008500     03  WS-New-Note             PIC X(32).
008600     03  FILLER                  PIC X(4)    VALUE SPACES.
008700 01  WS-New-Flag-Area-R REDEFINES WS-New-Flag-Area
008800                             PIC X(70).
008900*
009000 01  WS-Score-View               PIC 999     VALUE ZERO.
009100 01  WS-Score-View-R REDEFINES WS-Score-View
009200                             PIC XXX.
009300*
009400 LINKAGE SECTION.
009500*---------------
009600*
009700 COPY "wstfwrk.cob".
009800*
009900 PROCEDURE DIVISION USING TF-Work-Area.
010000*======================================
010100*
010200 0000-Main.
010300     MOVE 100  TO TF-WA-MS-Score      (TF-MS-Ix).
010400     MOVE ZERO TO TF-WA-MS-Flag-Count (TF-MS-Ix).
010500     IF TF-WA-Font-Count > ZERO
010600         MOVE 1.00 TO TF-WA-MS-Confidence (TF-MS-Ix)
010700     ELSE
010800         MOVE 0.50 TO TF-WA-MS-Confidence (TF-MS-Ix)
010900     END-IF.
011000     IF TF-WA-Font-Count > ZERO
011100         PERFORM 0100-Build-One-Base     THRU 0100-Exit
011200             VARYING TF-FT-Ix FROM 1 BY 1
011300             UNTIL TF-FT-Ix > TF-WA-Font-Count
011400         PERFORM 0200-Count-One-Distinct THRU 0200-Exit
011500             VARYING TF-FT-Ix FROM 1 BY 1
011600             UNTIL TF-FT-Ix > TF-WA-Font-Count
011700         PERFORM 0300-Scan-One-Font      THRU 0300-Exit
011800             VARYING TF-FT-Ix FROM 1 BY 1
011900             UNTIL TF-FT-Ix > TF-WA-Font-Count
012000         PERFORM 0400-Check-One-Mixed    THRU 0400-Exit
012100             VARYING TF-FT-Ix FROM 1 BY 1
012200             UNTIL TF-FT-Ix > TF-WA-Font-Count
012300         PERFORM 0500-Raise-Summary-Flags THRU 0500-Exit
012400     END-IF.
012500     EXIT PROGRAM.
012600*
012700*    Strip the 6-letter-plus-sign subset prefix when the
012800*    extractor's own IS-SUBSET switch says one is present, then
012900*    fold the result to upper case so matching is case blind.
013000*
013100 0100-Build-One-Base.
013200     MOVE TF-WA-Font-Name (TF-FT-Ix) TO WS-Font-Name-Work.
013300     IF TF-WA-Font-Subset (TF-FT-Ix) = "Y"
013400         MOVE SPACES          TO TF-WA-Font-Base-Name (TF-FT-Ix)
013500         MOVE WS-Font-Remainder
013600                              TO TF-WA-Font-Base-Name (TF-FT-Ix)
013700     ELSE
013800         MOVE TF-WA-Font-Name (TF-FT-Ix)
013900                             TO TF-WA-Font-Base-Name (TF-FT-Ix)
014000     END-IF.
014100     INSPECT TF-WA-Font-Base-Name (TF-FT-Ix)
014200         CONVERTING "abcdefghijklmnopqrstuvwxyz"
014300                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
014400 0100-Exit.    EXIT.
014500*
014600*    A base font is distinct if no earlier table entry carries the
014700*    same (now upper-cased) base name.
014800*
014900 0200-Count-One-Distinct.
015000     MOVE "Y" TO WS-New-Base-Sw.
015100     IF TF-FT-Ix > 1
015200         PERFORM 0210-Compare-To-Earlier THRU 0210-Exit
015300             VARYING WS-Ft-J FROM 1 BY 1
015400             UNTIL WS-Ft-J >= TF-FT-Ix
015500             OR WS-New-Base-Sw = "N"
015600     END-IF.
015700     IF WS-New-Base-Sw = "Y"
015800         ADD 1 TO WS-Distinct-Count
015900     END-IF.
016000 0200-Exit.    EXIT.
016100*
016200 0210-Compare-To-Earlier.
016300     IF TF-WA-Font-Base-Name (WS-Ft-J) =
016400        TF-WA-Font-Base-Name (TF-FT-Ix)
016500         MOVE "N" TO WS-New-Base-Sw
016600     END-IF.
016700 0210-Exit.    EXIT.
016800*
016900*    System-font and not-embedded checks raise only one flag each
017000*    for the whole document, no matter how many entries qualify.
017100*
017200 0300-Scan-One-Font.
017300     MOVE ZERO TO WS-Tally.
017400     INSPECT TF-WA-Font-Base-Name (TF-FT-Ix) TALLYING WS-Tally
017500         FOR ALL "ARIAL"     FOR ALL "CALIBRI"
017600         FOR ALL "HELVETICA" FOR ALL "TIMESNEWROMAN"
017700         FOR ALL "TIMES NEW ROMAN".
017800     IF WS-Tally > ZERO
017900         MOVE "Y" TO WS-Sys-Font-Sw
018000     END-IF.
018100     IF TF-WA-Font-Embedded (TF-FT-Ix) = "N"
018200         MOVE "Y" TO WS-Not-Embed-Sw
018300     END-IF.
018400 0300-Exit.    EXIT.
018500*
018600*    Mixed-subset - same base name present both with and without
018700*    the subset prefix, a strong sign a second tool touched the
018800*    face after the original PDF was produced.
018900*
019000 0400-Check-One-Mixed.
019100     IF TF-FT-Ix > 1
019200         PERFORM 0410-Compare-Subset-Pair THRU 0410-Exit
019300             VARYING WS-Ft-J FROM 1 BY 1
019400             UNTIL WS-Ft-J >= TF-FT-Ix
019500             OR WS-Mixed-Sw = "Y"
019600     END-IF.
019700 0400-Exit.    EXIT.
019800*
019900 0410-Compare-Subset-Pair.
020000     IF TF-WA-Font-Base-Name (WS-Ft-J) =
020100        TF-WA-Font-Base-Name (TF-FT-Ix)
020200        AND TF-WA-Font-Subset (WS-Ft-J) NOT =
020300            TF-WA-Font-Subset (TF-FT-Ix)
020400         MOVE "Y" TO WS-Mixed-Sw
020500     END-IF.
020600 0410-Exit.    EXIT.
020700*
020800 0500-Raise-Summary-Flags.
020900     IF WS-Distinct-Count > 8
021000         MOVE "HIGH"           TO WS-New-Severity
021100         MOVE "FONT_TOO_MANY"  TO WS-New-Code
021200         MOVE "too many distinct fonts, over 8"
021300                                TO WS-New-Note
021400         PERFORM 8900-Add-Flag THRU 8900-Exit
021500     ELSE
021600         IF WS-Distinct-Count > 5
021700             MOVE "MEDIUM"          TO WS-New-Severity
021800             MOVE "FONT_TOO_MANY"   TO WS-New-Code
021900             MOVE "too many distinct fonts, over 5"
022000                                    TO WS-New-Note
022100             PERFORM 8900-Add-Flag THRU 8900-Exit
022200         END-IF
022300     END-IF.
022400     IF WS-Sys-Font-Sw = "Y"
022500         MOVE "LOW"               TO WS-New-Severity
022600         MOVE "FONT_SYSTEM_FONT"  TO WS-New-Code
022700         MOVE "system font found in branded doc"
022800                                  TO WS-New-Note
022900         PERFORM 8900-Add-Flag THRU 8900-Exit
023000     END-IF.
023100     IF WS-Not-Embed-Sw = "Y"
023200         MOVE "MEDIUM"              TO WS-New-Severity
023300         MOVE "FONT_NOT_EMBEDDED"   TO WS-New-Code
023400         MOVE "one or more fonts not embedded"
023500                                    TO WS-New-Note
023600         PERFORM 8900-Add-Flag THRU 8900-Exit
023700     END-IF.
023800     IF WS-Mixed-Sw = "Y"
023900         MOVE "HIGH"              TO WS-New-Severity
024000         MOVE "FONT_MIXED_SUBSET" TO WS-New-Code
024100         MOVE "font both subset and non-subset"
024200                                  TO WS-New-Note
024300         PERFORM 8900-Add-Flag THRU 8900-Exit
024400     END-IF.
024500 0500-Exit.    EXIT.
024600*
024700 8900-Add-Flag.
024800     IF TF-WA-Flag-Count < 300
024900         ADD 1 TO TF-WA-Flag-Count
025000         SET TF-FL-Ix TO TF-WA-Flag-Count
025100         MOVE "FONTS"         TO TF-WA-FL-Module   (TF-FL-Ix)
025200         MOVE WS-New-Severity TO TF-WA-FL-Severity (TF-FL-Ix)
025300         MOVE WS-New-Code     TO TF-WA-FL-Code     (TF-FL-Ix)
025400         MOVE WS-New-Note     TO TF-WA-FL-Note     (TF-FL-Ix)
025500         PERFORM 8910-Set-Rank THRU 8910-Exit
025600         ADD 1 TO TF-WA-MS-Flag-Count (TF-MS-Ix)
025700         PERFORM 8920-Deduct-Score THRU 8920-Exit
025800     END-IF.
025900 8900-Exit.    EXIT.
026000*
026100 8910-Set-Rank.
026200     IF       WS-New-Severity = "CRITICAL"
026300              MOVE 1   TO TF-WA-FL-Rank (TF-FL-Ix)
026400              MOVE "Y" TO TF-WA-Crit-Flag-Found
026500     ELSE IF  WS-New-Severity = "HIGH"
026600              MOVE 2   TO TF-WA-FL-Rank (TF-FL-Ix)
026700     ELSE IF  WS-New-Severity = "MEDIUM"
026800              MOVE 3   TO TF-WA-FL-Rank (TF-FL-Ix)
026900     ELSE
027000              MOVE 4   TO TF-WA-FL-Rank (TF-FL-Ix)
027100     END-IF.
027200 8910-Exit.    EXIT.
027300*
027400 8920-Deduct-Score.
027500     MOVE TF-WA-MS-Score (TF-MS-Ix) TO WS-Score-View.
027600     IF       WS-New-Severity = "CRITICAL"
027700              COMPUTE WS-Score-Temp = WS-Score-View - 60
027800     ELSE IF  WS-New-Severity = "HIGH"
027900              COMPUTE WS-Score-Temp = WS-Score-View - 30
028000     ELSE IF  WS-New-Severity = "MEDIUM"
028100              COMPUTE WS-Score-Temp = WS-Score-View - 15
028200     ELSE
028300              COMPUTE WS-Score-Temp = WS-Score-View - 5
028400     END-IF.
028500     IF WS-Score-Temp < 0
028600         MOVE ZERO TO TF-WA-MS-Score (TF-MS-Ix)
028700     ELSE
028800         MOVE WS-Score-Temp TO TF-WA-MS-Score (TF-MS-Ix)
028900     END-IF.
029000 8920-Exit.    EXIT.

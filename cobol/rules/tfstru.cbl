000100***************************************************************
000200*                                                               *
000300*        Fraud Rule Module E - Internal Structure Checks       *
000400*                                                               *
000500***************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000**
001100      PROGRAM-ID.         TFSTRU.
001200**
001300      AUTHOR.             R J Masters.
001400**
001500      INSTALLATION.       Trusty Document Services - Batch Sys Gp.
001600**
001700      DATE-WRITTEN.       03/11/1988.
001800**
001900      DATE-COMPILED.
002000**
002100      SECURITY.           Copyright (C) 1988-2026, Trusty Document
002200*                         Services Ltd.  GNU General Public
002300*                         Licence.  See file COPYING.
002400**
002500*    Remarks.            Module E - straight threshold checks on
002600*                        the one structure-indicator (S) record
002700*                        per document: incremental update count,
002800*                        JavaScript, hidden annotations, embedded
002900*                        files and AcroForm fields.  Called once
003000*                        per document from TF000.
003100**
003200*    Linkage.            TF-Work-Area (wstfwrk.cob).
003300**
003400* Changes:
003500* 03/11/88 rjm -        Created.                                  TFSTRU01
003600* 17/03/07 klh -    .01 Incremental-update HIGH threshold lowered TFSTRU02
003700*                      from 5 to 3, Ops reported too many misses.
003800* 05/01/99 rjm - Y2K   CCYYMMDD dates reviewed, module carries    TFSTRU-Y
003900*                      no date fields of its own.
004000*
004100***************************************************************
004200*
004300* Copyright Notice.  See TF000 for the full licence text.  This
004400* module is part of the TrustyFile Document Fraud Detection
004500* Rule Engine, Copyright (c) 1986-2026 Trusty Document Services
004600* Ltd, Reading, England, and is distributed under the GNU
004700* General Public Licence, version 2, for bureau site use.
004800*
004900***************************************************************
005000*
005100 ENVIRONMENT              DIVISION.
005200*================================
005300*
005400 COPY "envdiv.cob".
005500 INPUT-OUTPUT             SECTION.
005600*-------------------------------
005700*
005800 DATA                     DIVISION.
005900*================================
006000*
006100 WORKING-STORAGE SECTION.
006200*-----------------------
006300*
006400 77  Prog-Name               PIC X(17)   VALUE "TFSTRU (1.0.02)".
006500 77  WS-Score-Temp           PIC S9(3)   COMP VALUE ZERO.
006600*
006700 01  WS-Incr-View                PIC 9(3)    VALUE ZERO.
006800 01  WS-Incr-View-R REDEFINES WS-Incr-View
006900                             PIC XXX.
007000*
007100 01  WS-New-Flag-Area.
007200     03  WS-New-Severity         PIC X(8).
007300     03  WS-New-Code             PIC X(26).
007400     03  WS-New-Note             PIC X(32).
007500     03  FILLER                  PIC X(4)    VALUE SPACES.
007600 01  WS-New-Flag-Area-R REDEFINES WS-New-Flag-Area
007700                             PIC X(70).
007800*
007900 01  WS-Score-View                PIC 999     VALUE ZERO.
008000 01  WS-Score-View-R REDEFINES WS-Score-View
008100                             PIC XXX.
008200*
008300 LINKAGE SECTION.
008400*---------------
008500*
008600 COPY "wstfwrk.cob".
008700*
008800 PROCEDURE DIVISION USING TF-Work-Area.
008900*======================================
009000*
009100 0000-Main.
009200     MOVE 100  TO TF-WA-MS-Score      (TF-MS-Ix).
009300     MOVE ZERO TO TF-WA-MS-Flag-Count (TF-MS-Ix).
009400     MOVE 1.00 TO TF-WA-MS-Confidence (TF-MS-Ix).
009500     PERFORM 0100-Check-Incr-Updates  THRU 0100-Exit.
009600     PERFORM 0200-Check-Javascript    THRU 0200-Exit.
009700     PERFORM 0300-Check-Hidden-Annots THRU 0300-Exit.
009800     PERFORM 0400-Check-Embedded      THRU 0400-Exit.
009900     PERFORM 0500-Check-Acroform      THRU 0500-Exit.
010000     EXIT PROGRAM.
010100*
010200 0100-Check-Incr-Updates.
010300     MOVE TF-WA-Incr-Updates TO WS-Incr-View.
010400     IF WS-Incr-View >= 3
010500         MOVE "HIGH"                      TO WS-New-Severity
010600         MOVE "STRUCT_INCREMENTAL_UPDATE" TO WS-New-Code
010700         MOVE "edited after it was produced, 3+"
010800                                          TO WS-New-Note
010900         PERFORM 8900-Add-Flag THRU 8900-Exit
011000     ELSE
011100         IF WS-Incr-View >= 1
011200             MOVE "MEDIUM"                    TO WS-New-Severity
011300             MOVE "STRUCT_INCREMENTAL_UPDATE" TO WS-New-Code
011400             MOVE "edited after it was produced"
011500                                              TO WS-New-Note
011600             PERFORM 8900-Add-Flag THRU 8900-Exit
011700         END-IF
011800     END-IF.
011900 0100-Exit.    EXIT.
012000*
012100 0200-Check-Javascript.
012200     IF TF-WA-Has-Javascript = "Y"
012300         MOVE "HIGH"               TO WS-New-Severity
012400         MOVE "STRUCT_JAVASCRIPT"  TO WS-New-Code
012500         MOVE "javascript found inside invoice"
012600                                   TO WS-New-Note
012700         PERFORM 8900-Add-Flag THRU 8900-Exit
012800     END-IF.
012900 0200-Exit.    EXIT.
013000*
013100 0300-Check-Hidden-Annots.
013200     IF TF-WA-Hidden-Annots >= 1
013300         MOVE "MEDIUM"               TO WS-New-Severity
013400         MOVE "STRUCT_HIDDEN_ANNOTS" TO WS-New-Code
013500         MOVE "doc contains hidden annotations"
013600                                     TO WS-New-Note
013700         PERFORM 8900-Add-Flag THRU 8900-Exit
013800     END-IF.
013900 0300-Exit.    EXIT.
014000*
014100 0400-Check-Embedded.
014200     IF TF-WA-Embedded-Files >= 1
014300         MOVE "MEDIUM"                TO WS-New-Severity
014400         MOVE "STRUCT_EMBEDDED_FILES" TO WS-New-Code
014500         MOVE "document has embedded files"
014600                                      TO WS-New-Note
014700         PERFORM 8900-Add-Flag THRU 8900-Exit
014800     END-IF.
014900 0400-Exit.    EXIT.
015000*
015100 0500-Check-Acroform.
015200     IF TF-WA-Has-Acroform = "Y"
015300         MOVE "LOW"              TO WS-New-Severity
015400         MOVE "STRUCT_ACROFORM"  TO WS-New-Code
015500         MOVE "form fields present in final doc"
015600                                 TO WS-New-Note
015700         PERFORM 8900-Add-Flag THRU 8900-Exit
015800     END-IF.
015900 0500-Exit.    EXIT.
016000*
016100 8900-Add-Flag.
016200     IF TF-WA-Flag-Count < 300
016300         ADD 1 TO TF-WA-Flag-Count
016400         SET TF-FL-Ix TO TF-WA-Flag-Count
016500         MOVE "STRUCTURE"     TO TF-WA-FL-Module   (TF-FL-Ix)
016600         MOVE WS-New-Severity TO TF-WA-FL-Severity (TF-FL-Ix)
016700         MOVE WS-New-Code     TO TF-WA-FL-Code     (TF-FL-Ix)
016800         MOVE WS-New-Note     TO TF-WA-FL-Note     (TF-FL-Ix)
016900         PERFORM 8910-Set-Rank THRU 8910-Exit
017000         ADD 1 TO TF-WA-MS-Flag-Count (TF-MS-Ix)
017100         PERFORM 8920-Deduct-Score THRU 8920-Exit
017200     END-IF.
017300 8900-Exit.    EXIT.
017400*
017500 8910-Set-Rank.
017600     IF       WS-New-Severity = "CRITICAL"
017700              MOVE 1   TO TF-WA-FL-Rank (TF-FL-Ix)
017800              MOVE "Y" TO TF-WA-Crit-Flag-Found
017900     ELSE IF  WS-New-Severity = "HIGH"
018000              MOVE 2   TO TF-WA-FL-Rank (TF-FL-Ix)
018100     ELSE IF  WS-New-Severity = "MEDIUM"
018200              MOVE 3   TO TF-WA-FL-Rank (TF-FL-Ix)
018300     ELSE
018400              MOVE 4   TO TF-WA-FL-Rank (TF-FL-Ix)
018500     END-IF.
018600 8910-Exit.    EXIT.
018700*
018800 8920-Deduct-Score.
018900     MOVE TF-WA-MS-Score (TF-MS-Ix) TO WS-Score-View.
019000     IF       WS-New-Severity = "CRITICAL"
019100              COMPUTE WS-Score-Temp = WS-Score-View - 60
019200     ELSE IF  WS-New-Severity = "HIGH"
019300              COMPUTE WS-Score-Temp = WS-Score-View - 30
019400     ELSE IF  WS-New-Severity = "MEDIUM"
019500              COMPUTE WS-Score-Temp = WS-Score-View - 15
019600     ELSE
019700              COMPUTE WS-Score-Temp = WS-Score-View - 5
019800     END-IF.
019900     IF WS-Score-Temp < 0
020000         MOVE ZERO TO TF-WA-MS-Score (TF-MS-Ix)
020100     ELSE
020200         MOVE WS-Score-Temp TO TF-WA-MS-Score (TF-MS-Ix)
020300     END-IF.
020400 8920-Exit.    EXIT.

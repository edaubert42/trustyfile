000100***************************************************************
000200*                                                               *
000300*                 TrustyFile      Start Of Day                  *
000400*           Fraud Rule Engine - Batch Control Driver            *
000500*                                                               *
000600***************************************************************
000700*
000800 IDENTIFICATION          DIVISION.
000900*================================
001000*
001100**
001200      PROGRAM-ID.         TF000.
001300**
001400      AUTHOR.             R J Masters.
001500*                         For Trusty Document Services Ltd.
001600**
001700      INSTALLATION.       Trusty Document Services - Batch Sys Gp.
001800**
001900      DATE-WRITTEN.       14/02/1986.
002000**
002100      DATE-COMPILED.
002200**
002300      SECURITY.           Copyright (C) 1986-2026, Trusty Document
002400*                         Services Ltd.  GNU General Public
002500*                         License.  See file COPYING.
002600**
002700*    Remarks.            Fraud rule engine batch driver.  Reads
002800*                        the extract file sequentially, breaks
002900*                        on DOC-ID, calls each rule module in
003000*                        turn and prints the analysis report.
003100**
003200*    Version.            See Prog-Name in WS.
003300**
003400*    Called modules.     TFMETA. TFCONT. TFVISU. TFFONT. TFIMAG.
003500*                        TFSTRU. TFFOR.  TFSCOR.
003600**
003700*    Files used :
003800*                        CONTROL.  Run date / expected domain.
003900*                        DOCEXTR.  Document facts, 120 byte.
004000*                        FLAGFILE. Rule flags raised, one/line.
004100*                        REPORT.   Printed fraud analysis rpt.
004200**
004300*    Error messages used.
004400*                        TF001 - TF004.
004500**
004600* Changes:
004700* 14/02/86 rjm -        Created.                                  TF000-01
004800* 03/11/88 rjm -    .01 FORENSICS module call added.              TF000-02
004900* 21/06/91 rjm -    .02 Table sizes raised, see wstfwrk copy.     TF000-03
005000* 19/09/93 rjm -    .03 Run summary added at EOJ per ops req.     TF000-04
005100* 05/01/99 rjm - Y2K   All date fields reviewed, CCYYMMDD         TF000-Y2
005200*                      used throughout, no windowing needed.
005300* 11/08/02 rjm -    .04 Grand total average now rounds up.        TF000-05
005400* 17/03/07 klh -    .05 Flag table raised to 300 entries -        TF000-06
005500*                      dense decks were truncating silently.
005600**
005700***************************************************************
005800*
005900* Copyright Notice.
006000* ****************
006100*
006200* This program and its copybooks are part of the TrustyFile
006300* Document Fraud Detection Rule Engine, Copyright (c) 1986-2026
006400* Trusty Document Services Ltd, Reading, England.
006500*
006600* This program is free software: you can redistribute it and
006700* or modify it under the terms of the GNU General Public
006800* Licence as published by the Free Software Foundation,
006900* version 2, for use within a subscribing bureau site only;
007000* resale or sub-licensing requires written agreement with the
007100* copyright holder.
007200*
007300* TrustyFile is distributed in the hope that it will be useful
007400* but WITHOUT ANY WARRANTY, without even the implied warranty
007500* of MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  If
007600* a rule appears to misfire, raise it with the Batch Systems
007700* Group before amending the module - most "bugs" turn out to
007800* be bad extractor data, not a coding fault.
007900*
008000* A copy of the GNU General Public Licence should have been
008100* issued with this system; if not, write to the Free Software
008200* Foundation, 59 Temple Place, Suite 330, Boston, MA 02111 USA.
008300*
008400***************************************************************
008500*
008600 ENVIRONMENT              DIVISION.
008700*================================
008800*
008900 COPY "envdiv.cob".
009000 INPUT-OUTPUT             SECTION.
009100*-------------------------------
009200 FILE-CONTROL.
009300 COPY "selctrl.cob".
009400 COPY "seldocex.cob".
009500 COPY "selflag.cob".
009600 COPY "selprint.cob".
009700*
009800 DATA                     DIVISION.
009900*================================
010000*
010100 FILE SECTION.
010200*
010300 COPY "fdctrl.cob".
010400 COPY "fddocex.cob".
010500 COPY "fdflag.cob".
010600 COPY "fdprint.cob".
010700*
010800 WORKING-STORAGE SECTION.
010900*-----------------------
011000*
011100 77  Prog-Name               PIC X(17)   VALUE "TF000 (1.0.06)".
011200 77  A                       PIC 9(3)    COMP VALUE ZERO.
011300 77  B                       PIC 9(3)    COMP VALUE ZERO.
011400 77  C                       PIC 9(3)    COMP VALUE ZERO.
011500 77  D                       PIC 9(3)    COMP VALUE ZERO.
011600 77  WS-Page-No              PIC 999     COMP VALUE ZERO.
011700 77  WS-Line-Cnt             PIC 999     COMP VALUE 99.
011800 77  WS-Page-Lines           PIC 999     COMP VALUE 55.
011900 77  WS-Flags-Before-Call    PIC 9(3)    COMP VALUE ZERO.
012000*
012100 01  WS-Switches.
012200     03  TF-Docextr-Eof-Sw       PIC X       VALUE "N".
012300         88  TF-Docextr-Eof                  VALUE "Y".
012400     03  WS-Sort-Swapped-Sw      PIC X       VALUE "N".
012500         88  WS-Sort-Swapped                 VALUE "Y".
012600     03  FILLER                  PIC X(8).
012700*
012800 01  TF-File-Status-Fields.
012900     03  TF-Control-Status       PIC XX.
013000     03  TF-Docextr-Status       PIC XX.
013100     03  TF-Flagfile-Status      PIC XX.
013200     03  TF-Print-Status         PIC XX.
013300     03  FILLER                  PIC X(4).
013400*
013500 01  TF-Error-Messages.
013600     03  TF001   PIC X(44) VALUE
013700         "TF001 CONTROL RECORD MISSING - RUN ABORTED".
013800     03  TF002   PIC X(44) VALUE
013900         "TF002 CONTROL FILE OPEN ERROR - STATUS =   ".
014000     03  TF003   PIC X(44) VALUE
014100         "TF003 DOCEXTR FILE OPEN ERROR - STATUS =   ".
014200     03  TF004   PIC X(44) VALUE
014300         "TF004 FLAGFILE/REPORT OPEN ERROR  STATUS = ".
014400*
014500 01  WS-Run-Date-Fields.
014600     03  WS-RD-Yyyy              PIC 9(4).
014700     03  WS-RD-Mm                PIC 99.
014800     03  WS-RD-Dd                PIC 99.
014900 01  WS-Run-Date-Fields9 REDEFINES WS-Run-Date-Fields
015000                             PIC 9(8).
015100*
015200 01  WS-Run-Date-Edit.
015300     03  WS-RDE-Dd               PIC 99.
015400     03  FILLER                  PIC X       VALUE "/".
015500     03  WS-RDE-Mm               PIC 99.
015600     03  FILLER                  PIC X       VALUE "/".
015700     03  WS-RDE-Yyyy             PIC 9(4).
015800*
015900 01  WS-Flag-Swap-Area.
016000     03  WS-FS-Module            PIC X(10).
016100     03  WS-FS-Severity          PIC X(8).
016200     03  WS-FS-Rank              PIC 9       COMP.
016300     03  WS-FS-Code              PIC X(24).
016400     03  WS-FS-Note              PIC X(32).
016500     03  FILLER                  PIC X(4).
016600*
016700 COPY "wstfwrk.cob".
016800 COPY "wstots.cob".
016900*
017000 PROCEDURE DIVISION.
017100*===================
017200*
017300 0000-Main.
017400     PERFORM 0100-Initialise THRU 0100-Exit.
017500     PERFORM 0200-Process-Documents THRU 0200-Exit.
017600     PERFORM 0900-Print-Grand-Totals THRU 0900-Exit.
017700     PERFORM 0950-Write-Run-Summary THRU 0950-Exit.
017800     PERFORM 0990-Close-Down THRU 0990-Exit.
017900     STOP RUN.
018000*
018100 0100-Initialise.
018200     OPEN INPUT CONTROL-FILE.
018300     IF TF-Control-Status NOT = "00"
018400         DISPLAY TF002 TF-Control-Status UPON CONSOLE
018500         MOVE 16 TO RETURN-CODE
018600         STOP RUN
018700     END-IF.
018800     OPEN INPUT DOCEXTR-FILE.
018900     IF TF-Docextr-Status NOT = "00"
019000         DISPLAY TF003 TF-Docextr-Status UPON CONSOLE
019100         MOVE 16 TO RETURN-CODE
019200         STOP RUN
019300     END-IF.
019400     OPEN OUTPUT FLAGFILE.
019500     OPEN OUTPUT PRINT-FILE.
019600     PERFORM 0110-Read-Control-Rec THRU 0110-Exit.
019700     MOVE TF-WA-Run-Date TO WS-Run-Date-Fields9.
019800     MOVE WS-RD-Dd       TO WS-RDE-Dd.
019900     MOVE WS-RD-Mm       TO WS-RDE-Mm.
020000     MOVE WS-RD-Yyyy     TO WS-RDE-Yyyy.
020100     MOVE ZERO    TO TF-GT-Docs-Processed  TF-GT-Risk-Low
020200                     TF-GT-Risk-Medium     TF-GT-Risk-High
020300                     TF-GT-Risk-Critical   TF-GT-Sev-Critical
020400                     TF-GT-Sev-High        TF-GT-Sev-Medium
020500                     TF-GT-Sev-Low         TF-GT-Score-Total
020600                     TF-GT-Average-Score.
020700     PERFORM 0120-Read-Docextr-Rec THRU 0120-Exit.
020800 0100-Exit.    EXIT.
020900*
021000 0110-Read-Control-Rec.
021100     READ CONTROL-FILE
021200         AT END
021300             DISPLAY TF001 UPON CONSOLE
021400             MOVE 16 TO RETURN-CODE
021500             STOP RUN
021600     END-READ.
021700     MOVE TF-Run-Date         TO TF-WA-Run-Date.
021800     MOVE TF-Expected-Domain  TO TF-WA-Expected-Domain.
021900 0110-Exit.    EXIT.
022000*
022100 0120-Read-Docextr-Rec.
022200     READ DOCEXTR-FILE
022300         AT END
022400             MOVE "Y" TO TF-Docextr-Eof-Sw
022500     END-READ.
022600 0120-Exit.    EXIT.
022700*
022800 0200-Process-Documents.
022900     PERFORM 0210-Process-One-Document THRU 0210-Exit
023000         UNTIL TF-Docextr-Eof.
023100 0200-Exit.    EXIT.
023200*
023300 0210-Process-One-Document.
023400     PERFORM 0300-Accumulate-Document THRU 0300-Exit.
023500     PERFORM 0400-Run-Modules THRU 0400-Exit.
023600     PERFORM 0500-Run-Scoring THRU 0500-Exit.
023700     PERFORM 0600-Print-Document THRU 0600-Exit.
023800     PERFORM 0650-Accumulate-Grand-Totals THRU 0650-Exit.
023900 0210-Exit.    EXIT.
024000*
024100 0300-Accumulate-Document.
024200     PERFORM 0310-Clear-Document-Area THRU 0310-Exit.
024300     MOVE TF-DX-Doc-Id TO TF-WA-Doc-Id.
024400     PERFORM 0320-Process-Doc-Record THRU 0320-Exit
024500         UNTIL TF-Docextr-Eof
024600            OR TF-DX-Doc-Id NOT = TF-WA-Doc-Id.
024700 0300-Exit.    EXIT.
024800*
024900 0310-Clear-Document-Area.
025000     MOVE SPACES TO TF-WA-Doc-Header  TF-WA-Doc-Meta
025100                    TF-WA-Doc-Struct TF-WA-Doc-Legal.
025200     MOVE ZERO   TO TF-WA-Page-Count    TF-WA-Creation-Date
025300                    TF-WA-Mod-Date      TF-WA-Incr-Updates
025400                    TF-WA-Hidden-Annots TF-WA-Embedded-Files
025500                    TF-WA-Date-Count    TF-WA-Date-Seen
025600                    TF-WA-Amount-Count  TF-WA-Amount-Seen
025700                    TF-WA-Ref-Count     TF-WA-Ref-Seen
025800                    TF-WA-Font-Count    TF-WA-Font-Seen
025900                    TF-WA-Image-Count   TF-WA-Image-Seen
026000                    TF-WA-Qr-Count      TF-WA-Qr-Seen
026100                    TF-WA-Wm-Count      TF-WA-Wm-Seen
026200                    TF-WA-Flag-Count.
026300     MOVE "N"    TO TF-WA-Has-Rcs.
026400 0310-Exit.    EXIT.
026500*
026600 0320-Process-Doc-Record.
026700     IF       TF-DX-Rec-Type = "H"
026800              PERFORM 0321-Load-Header THRU 0321-Exit
026900     ELSE IF  TF-DX-Rec-Type = "M"
027000              PERFORM 0322-Load-Meta THRU 0322-Exit
027100     ELSE IF  TF-DX-Rec-Type = "D"
027200              PERFORM 0323-Load-Date THRU 0323-Exit
027300     ELSE IF  TF-DX-Rec-Type = "A"
027400              PERFORM 0324-Load-Amount THRU 0324-Exit
027500     ELSE IF  TF-DX-Rec-Type = "R"
027600              PERFORM 0325-Load-Ref THRU 0325-Exit
027700     ELSE IF  TF-DX-Rec-Type = "L"
027800              PERFORM 0326-Load-Legal THRU 0326-Exit
027900     ELSE IF  TF-DX-Rec-Type = "F"
028000              PERFORM 0327-Load-Font THRU 0327-Exit
028100     ELSE IF  TF-DX-Rec-Type = "S"
028200              PERFORM 0328-Load-Struct THRU 0328-Exit
028300     ELSE IF  TF-DX-Rec-Type = "I"
028400              PERFORM 0329-Load-Image THRU 0329-Exit
028500     ELSE IF  TF-DX-Rec-Type = "Q"
028600              PERFORM 0330-Load-Qr THRU 0330-Exit
028700     ELSE IF  TF-DX-Rec-Type = "W"
028800              PERFORM 0331-Load-Watermark THRU 0331-Exit
028900     END-IF.
029000     PERFORM 0120-Read-Docextr-Rec THRU 0120-Exit.
029100 0320-Exit.    EXIT.
029200*
029300 0321-Load-Header.
029400     MOVE TF-DX-File-Hash    TO TF-WA-File-Hash.
029500     MOVE TF-DX-Page-Count   TO TF-WA-Page-Count.
029600     MOVE TF-DX-Doc-Label    TO TF-WA-Doc-Label.
029700 0321-Exit.    EXIT.
029800*
029900 0322-Load-Meta.
030000     MOVE TF-DX-Producer      TO TF-WA-Producer.
030100     MOVE TF-DX-Creator       TO TF-WA-Creator.
030200     MOVE TF-DX-Creation-Date TO TF-WA-Creation-Date.
030300     MOVE TF-DX-Mod-Date      TO TF-WA-Mod-Date.
030400     MOVE TF-DX-Has-Author    TO TF-WA-Has-Author.
030500     MOVE TF-DX-Has-Title     TO TF-WA-Has-Title.
030600 0322-Exit.    EXIT.
030700*
030800 0323-Load-Date.
030900     ADD 1 TO TF-WA-Date-Seen.
031000     IF TF-WA-Date-Count < 50
031100         ADD 1 TO TF-WA-Date-Count
031200         MOVE TF-DX-Date-Type TO
031300              TF-WA-Date-Type (TF-WA-Date-Count)
031400         MOVE TF-DX-Date-Yyyy TO
031500              TF-WA-Date-Yyyy (TF-WA-Date-Count)
031600         MOVE TF-DX-Date-Mm   TO
031700              TF-WA-Date-Mm   (TF-WA-Date-Count)
031800         MOVE TF-DX-Date-Dd   TO
031900              TF-WA-Date-Dd   (TF-WA-Date-Count)
032000     END-IF.
032100 0323-Exit.    EXIT.
032200*
032300 0324-Load-Amount.
032400     ADD 1 TO TF-WA-Amount-Seen.
032500     IF TF-WA-Amount-Count < 50
032600         ADD 1 TO TF-WA-Amount-Count
032700         MOVE TF-DX-Amount-Kind  TO
032800              TF-WA-Amount-Kind  (TF-WA-Amount-Count)
032900         MOVE TF-DX-Amount-Value TO
033000              TF-WA-Amount-Value (TF-WA-Amount-Count)
033100     END-IF.
033200 0324-Exit.    EXIT.
033300*
033400 0325-Load-Ref.
033500     ADD 1 TO TF-WA-Ref-Seen.
033600     IF TF-WA-Ref-Count < 20
033700         ADD 1 TO TF-WA-Ref-Count
033800         MOVE TF-DX-Reference TO
033900              TF-WA-Reference (TF-WA-Ref-Count)
034000         MOVE TF-DX-Ref-Date  TO
034100              TF-WA-Ref-Date  (TF-WA-Ref-Count)
034200     END-IF.
034300 0325-Exit.    EXIT.
034400*
034500 0326-Load-Legal.
034600     MOVE "Y"             TO TF-WA-Legal-Present.
034700     MOVE TF-DX-Siret      TO TF-WA-Siret.
034800     MOVE TF-DX-Siren      TO TF-WA-Siren.
034900     MOVE TF-DX-Vat-Number TO TF-WA-Vat-Number.
035000     MOVE TF-DX-Has-Rcs    TO TF-WA-Has-Rcs.
035100 0326-Exit.    EXIT.
035200*
035300 0327-Load-Font.
035400     ADD 1 TO TF-WA-Font-Seen.
035500     IF TF-WA-Font-Count < 50
035600         ADD 1 TO TF-WA-Font-Count
035700         MOVE TF-DX-Font-Name   TO
035800              TF-WA-Font-Name   (TF-WA-Font-Count)
035900         MOVE SPACES            TO
036000              TF-WA-Font-Base-Name (TF-WA-Font-Count)
036100         MOVE TF-DX-Is-Embedded TO
036200              TF-WA-Font-Embedded (TF-WA-Font-Count)
036300         MOVE TF-DX-Is-Subset   TO
036400              TF-WA-Font-Subset   (TF-WA-Font-Count)
036500     END-IF.
036600 0327-Exit.    EXIT.
036700*
036800 0328-Load-Struct.
036900     MOVE TF-DX-Incr-Updates   TO TF-WA-Incr-Updates.
037000     MOVE TF-DX-Has-Javascript TO TF-WA-Has-Javascript.
037100     MOVE TF-DX-Hidden-Annots  TO TF-WA-Hidden-Annots.
037200     MOVE TF-DX-Embedded-Files TO TF-WA-Embedded-Files.
037300     MOVE TF-DX-Has-Acroform   TO TF-WA-Has-Acroform.
037400     MOVE TF-DX-Has-Text-Layer TO TF-WA-Has-Text-Layer.
037500 0328-Exit.    EXIT.
037600*
037700 0329-Load-Image.
037800     ADD 1 TO TF-WA-Image-Seen.
037900     IF TF-WA-Image-Count < 50
038000         ADD 1 TO TF-WA-Image-Count
038100         MOVE TF-DX-Img-Width    TO
038200              TF-WA-Img-Width    (TF-WA-Image-Count)
038300         MOVE TF-DX-Img-Height   TO
038400              TF-WA-Img-Height   (TF-WA-Image-Count)
038500         MOVE TF-DX-Img-Dpi      TO
038600              TF-WA-Img-Dpi      (TF-WA-Image-Count)
038700         MOVE TF-DX-Jpeg-Quality TO
038800              TF-WA-Jpeg-Quality (TF-WA-Image-Count)
038900         MOVE TF-DX-Ela-Ratio    TO
039000              TF-WA-Ela-Ratio    (TF-WA-Image-Count)
039100     END-IF.
039200 0329-Exit.    EXIT.
039300*
039400 0330-Load-Qr.
039500     ADD 1 TO TF-WA-Qr-Seen.
039600     IF TF-WA-Qr-Count < 10
039700         ADD 1 TO TF-WA-Qr-Count
039800         MOVE TF-DX-Qr-Domain TO
039900              TF-WA-Qr-Domain (TF-WA-Qr-Count)
040000         MOVE TF-DX-Qr-Tld    TO
040100              TF-WA-Qr-Tld    (TF-WA-Qr-Count)
040200     END-IF.
040300 0330-Exit.    EXIT.
040400*
040500 0331-Load-Watermark.
040600     ADD 1 TO TF-WA-Wm-Seen.
040700     IF TF-WA-Wm-Count < 10
040800         ADD 1 TO TF-WA-Wm-Count
040900         MOVE TF-DX-Wm-Text TO
041000              TF-WA-Wm-Text (TF-WA-Wm-Count)
041100     END-IF.
041200 0331-Exit.    EXIT.
041300*
041400 0400-Run-Modules.
041500     PERFORM 0410-Call-Metadata  THRU 0410-Exit.
041600     PERFORM 0420-Call-Content   THRU 0420-Exit.
041700     PERFORM 0430-Call-Visual    THRU 0430-Exit.
041800     PERFORM 0440-Call-Fonts     THRU 0440-Exit.
041900     PERFORM 0450-Call-Images    THRU 0450-Exit.
042000     PERFORM 0460-Call-Structure THRU 0460-Exit.
042100     PERFORM 0470-Call-Forensics THRU 0470-Exit.
042200 0400-Exit.    EXIT.
042300*
042400 0410-Call-Metadata.
042500     SET TF-MS-Ix TO 1.
042600     MOVE "METADATA"         TO TF-WA-MS-Name (TF-MS-Ix).
042700     MOVE 1.5                TO TF-WA-MS-Weight (TF-MS-Ix).
042800     MOVE TF-WA-Flag-Count   TO WS-Flags-Before-Call.
042900     CALL "TFMETA" USING TF-Work-Area.
043000     PERFORM 0480-Write-New-Flags THRU 0480-Exit.
043100 0410-Exit.    EXIT.
043200*
043300 0420-Call-Content.
043400     SET TF-MS-Ix TO 2.
043500     MOVE "CONTENT"          TO TF-WA-MS-Name (TF-MS-Ix).
043600     MOVE 2.0                TO TF-WA-MS-Weight (TF-MS-Ix).
043700     MOVE TF-WA-Flag-Count   TO WS-Flags-Before-Call.
043800     CALL "TFCONT" USING TF-Work-Area.
043900     PERFORM 0480-Write-New-Flags THRU 0480-Exit.
044000 0420-Exit.    EXIT.
044100*
044200 0430-Call-Visual.
044300     SET TF-MS-Ix TO 3.
044400     MOVE "VISUAL"           TO TF-WA-MS-Name (TF-MS-Ix).
044500     MOVE 1.0                TO TF-WA-MS-Weight (TF-MS-Ix).
044600     MOVE TF-WA-Flag-Count   TO WS-Flags-Before-Call.
044700     CALL "TFVISU" USING TF-Work-Area.
044800     PERFORM 0480-Write-New-Flags THRU 0480-Exit.
044900 0430-Exit.    EXIT.
045000*
045100 0440-Call-Fonts.
045200     SET TF-MS-Ix TO 4.
045300     MOVE "FONTS"            TO TF-WA-MS-Name (TF-MS-Ix).
045400     MOVE 1.0                TO TF-WA-MS-Weight (TF-MS-Ix).
045500     MOVE TF-WA-Flag-Count   TO WS-Flags-Before-Call.
045600     CALL "TFFONT" USING TF-Work-Area.
045700     PERFORM 0480-Write-New-Flags THRU 0480-Exit.
045800 0440-Exit.    EXIT.
045900*
046000 0450-Call-Images.
046100     SET TF-MS-Ix TO 5.
046200     MOVE "IMAGES"           TO TF-WA-MS-Name (TF-MS-Ix).
046300     MOVE 1.0                TO TF-WA-MS-Weight (TF-MS-Ix).
046400     MOVE TF-WA-Flag-Count   TO WS-Flags-Before-Call.
046500     CALL "TFIMAG" USING TF-Work-Area.
046600     PERFORM 0480-Write-New-Flags THRU 0480-Exit.
046700 0450-Exit.    EXIT.
046800*
046900 0460-Call-Structure.
047000     SET TF-MS-Ix TO 6.
047100     MOVE "STRUCTURE"        TO TF-WA-MS-Name (TF-MS-Ix).
047200     MOVE 1.5                TO TF-WA-MS-Weight (TF-MS-Ix).
047300     MOVE TF-WA-Flag-Count   TO WS-Flags-Before-Call.
047400     CALL "TFSTRU" USING TF-Work-Area.
047500     PERFORM 0480-Write-New-Flags THRU 0480-Exit.
047600 0460-Exit.    EXIT.
047700*
047800 0470-Call-Forensics.
047900     SET TF-MS-Ix TO 7.
048000     MOVE "FORENSICS"        TO TF-WA-MS-Name (TF-MS-Ix).
048100     MOVE 1.0                TO TF-WA-MS-Weight (TF-MS-Ix).
048200     MOVE TF-WA-Flag-Count   TO WS-Flags-Before-Call.
048300     CALL "TFFOR" USING TF-Work-Area.
048400     PERFORM 0480-Write-New-Flags THRU 0480-Exit.
048500 0470-Exit.    EXIT.
048600*
048700 0480-Write-New-Flags.
048800     COMPUTE A = WS-Flags-Before-Call + 1.
048900     PERFORM 0481-Write-One-Flag THRU 0481-Exit
049000         VARYING A FROM A BY 1 UNTIL A > TF-WA-Flag-Count.
049100 0480-Exit.    EXIT.
049200*
049300 0481-Write-One-Flag.
049400     MOVE TF-WA-Doc-Id         TO TF-FR-Doc-Id.
049500     MOVE TF-WA-FL-Module  (A) TO TF-FR-Module.
049600     MOVE TF-WA-FL-Severity(A) TO TF-FR-Severity.
049700     MOVE TF-WA-FL-Code    (A) TO TF-FR-Flag-Code.
049800     MOVE TF-WA-FL-Note    (A) TO TF-FR-Note.
049900     WRITE TF-Flag-Record.
050000 0481-Exit.    EXIT.
050100*
050200 0500-Run-Scoring.
050300     CALL "TFSCOR" USING TF-Work-Area.
050400 0500-Exit.    EXIT.
050500*
050600 0600-Print-Document.
050700     PERFORM 0610-Sort-Flags-By-Severity THRU 0610-Exit.
050800     PERFORM 0620-Print-Doc-Line THRU 0620-Exit.
050900     PERFORM 0630-Print-Module-Lines THRU 0630-Exit.
051000     PERFORM 0640-Print-Flag-Lines THRU 0640-Exit.
051100     PERFORM 0645-Print-Total-Line THRU 0645-Exit.
051200     MOVE SPACES TO TF-PR-Generic-Line.
051300     PERFORM 0710-Print-Line THRU 0710-Exit.
051400 0600-Exit.    EXIT.
051500*
051600 0610-Sort-Flags-By-Severity.
051700     IF TF-WA-Flag-Count > 1
051800         MOVE "Y" TO WS-Sort-Swapped-Sw
051900         PERFORM 0611-One-Bubble-Pass THRU 0611-Exit
052000             UNTIL WS-Sort-Swapped-Sw = "N"
052100     END-IF.
052200 0610-Exit.    EXIT.
052300*
052400 0611-One-Bubble-Pass.
052500     MOVE "N" TO WS-Sort-Swapped-Sw.
052600     COMPUTE B = TF-WA-Flag-Count - 1.
052700     PERFORM 0612-Compare-Adjacent THRU 0612-Exit
052800         VARYING A FROM 1 BY 1 UNTIL A > B.
052900 0611-Exit.    EXIT.
053000*
053100 0612-Compare-Adjacent.
053200     COMPUTE C = A + 1.
053300     IF TF-WA-FL-Rank (A) > TF-WA-FL-Rank (C)
053400         PERFORM 0613-Swap-Entries THRU 0613-Exit
053500         MOVE "Y" TO WS-Sort-Swapped-Sw
053600     END-IF.
053700 0612-Exit.    EXIT.
053800*
053900 0613-Swap-Entries.
054000     MOVE TF-WA-Flag-Entry (A) TO WS-Flag-Swap-Area.
054100     MOVE TF-WA-Flag-Entry (C) TO TF-WA-Flag-Entry (A).
054200     MOVE WS-Flag-Swap-Area    TO TF-WA-Flag-Entry (C).
054300 0613-Exit.    EXIT.
054400*
054500 0620-Print-Doc-Line.
054600     MOVE SPACES            TO TF-PR-Generic-Line.
054700     MOVE "DOC:"             TO TF-PD-Doc-Lit.
054800     MOVE TF-WA-Doc-Id       TO TF-PD-Doc-Id.
054900     MOVE TF-WA-Doc-Label    TO TF-PD-Doc-Label.
055000     MOVE "HASH ="           TO TF-PD-Hash-Lit.
055100     MOVE TF-WA-File-Hash    TO TF-PD-File-Hash.
055200     MOVE "PAGES ="          TO TF-PD-Pages-Lit.
055300     MOVE TF-WA-Page-Count   TO TF-PD-Page-Count.
055400     PERFORM 0710-Print-Line THRU 0710-Exit.
055500 0620-Exit.    EXIT.
055600*
055700 0630-Print-Module-Lines.
055800     PERFORM 0631-Print-One-Module-Line THRU 0631-Exit
055900         VARYING A FROM 1 BY 1 UNTIL A > 7.
056000 0630-Exit.    EXIT.
056100*
056200 0631-Print-One-Module-Line.
056300     MOVE SPACES                  TO TF-PR-Generic-Line.
056400     MOVE TF-WA-MS-Name       (A) TO TF-PM-Module.
056500     MOVE "SCORE ="                TO TF-PM-Score-Lit.
056600     MOVE TF-WA-MS-Score      (A) TO TF-PM-Score.
056700     MOVE "CONFIDENCE ="           TO TF-PM-Conf-Lit.
056800     MOVE TF-WA-MS-Confidence (A) TO TF-PM-Confidence.
056900     MOVE "FLAGS ="                TO TF-PM-Flags-Lit.
057000     MOVE TF-WA-MS-Flag-Count (A) TO TF-PM-Flag-Count.
057100     PERFORM 0710-Print-Line THRU 0710-Exit.
057200 0631-Exit.    EXIT.
057300*
057400 0640-Print-Flag-Lines.
057500     IF TF-WA-Flag-Count > 0
057600         PERFORM 0641-Print-One-Flag-Line THRU 0641-Exit
057700             VARYING A FROM 1 BY 1 UNTIL A > TF-WA-Flag-Count
057800     END-IF.
057900 0640-Exit.    EXIT.
058000*
058100 0641-Print-One-Flag-Line.
058200     MOVE SPACES                 TO TF-PR-Generic-Line.
058300     MOVE TF-WA-FL-Severity  (A) TO TF-PF-Severity.
058400     MOVE TF-WA-FL-Code      (A) TO TF-PF-Flag-Code.
058500     MOVE TF-WA-FL-Note      (A) TO TF-PF-Note.
058600     PERFORM 0710-Print-Line THRU 0710-Exit.
058700 0641-Exit.    EXIT.
058800*
058900 0645-Print-Total-Line.
059000     MOVE SPACES              TO TF-PR-Generic-Line.
059100     MOVE "TRUST SCORE ="      TO TF-PT-Score-Lit.
059200     MOVE TF-WA-Trust-Score    TO TF-PT-Trust-Score.
059300     MOVE "RISK LEVEL:"        TO TF-PT-Risk-Lit.
059400     MOVE TF-WA-Risk-Level     TO TF-PT-Risk-Level.
059500     MOVE TF-WA-Verdict        TO TF-PT-Verdict.
059600     PERFORM 0710-Print-Line THRU 0710-Exit.
059700 0645-Exit.    EXIT.
059800*
059900 0650-Accumulate-Grand-Totals.
060000     ADD 1 TO TF-GT-Docs-Processed.
060100     ADD TF-WA-Trust-Score TO TF-GT-Score-Total.
060200     IF       TF-WA-Risk-Level = "LOW"
060300              ADD 1 TO TF-GT-Risk-Low
060400     ELSE IF  TF-WA-Risk-Level = "MEDIUM"
060500              ADD 1 TO TF-GT-Risk-Medium
060600     ELSE IF  TF-WA-Risk-Level = "HIGH"
060700              ADD 1 TO TF-GT-Risk-High
060800     ELSE
060900              ADD 1 TO TF-GT-Risk-Critical
061000     END-IF.
061100     IF TF-WA-Flag-Count > 0
061200         PERFORM 0651-Count-One-Severity THRU 0651-Exit
061300             VARYING A FROM 1 BY 1 UNTIL A > TF-WA-Flag-Count
061400     END-IF.
061500 0650-Exit.    EXIT.
061600*
061700 0651-Count-One-Severity.
061800     IF       TF-WA-FL-Rank (A) = 1
061900              ADD 1 TO TF-GT-Sev-Critical
062000     ELSE IF  TF-WA-FL-Rank (A) = 2
062100              ADD 1 TO TF-GT-Sev-High
062200     ELSE IF  TF-WA-FL-Rank (A) = 3
062300              ADD 1 TO TF-GT-Sev-Medium
062400     ELSE
062500              ADD 1 TO TF-GT-Sev-Low
062600     END-IF.
062700 0651-Exit.    EXIT.
062800*
062900 0700-Print-Heading.
063000     ADD 1 TO WS-Page-No.
063100     MOVE SPACES TO TF-PR-Generic-Line.
063200     MOVE "TRUSTYFILE DOCUMENT FRAUD ANALYSIS" TO TF-PH-Title.
063300     MOVE "RUN DATE:"       TO TF-PH-Run-Date-Lit.
063400     MOVE WS-Run-Date-Edit  TO TF-PH-Run-Date.
063500     MOVE "PAGE ="          TO TF-PH-Page-Lit.
063600     MOVE WS-Page-No        TO TF-PH-Page-No.
063700     WRITE TF-PR-Generic-Line AFTER ADVANCING TOP-OF-FORM.
063800     MOVE 2 TO WS-Line-Cnt.
063900 0700-Exit.    EXIT.
064000*
064100 0710-Print-Line.
064200     IF WS-Line-Cnt NOT < WS-Page-Lines
064300         PERFORM 0700-Print-Heading THRU 0700-Exit
064400     END-IF.
064500     WRITE TF-PR-Generic-Line AFTER ADVANCING 1.
064600     ADD 1 TO WS-Line-Cnt.
064700 0710-Exit.    EXIT.
064800*
064900 0900-Print-Grand-Totals.
065000     MOVE 99 TO WS-Line-Cnt.
065100     MOVE SPACES         TO TF-PR-Generic-Line.
065200     MOVE "GRAND TOTALS"  TO TF-PG-Title.
065300     PERFORM 0710-Print-Line THRU 0710-Exit.
065400     PERFORM 0901-Print-GT-Docs THRU 0901-Exit.
065500     PERFORM 0902-Print-GT-Risk THRU 0902-Exit.
065600     PERFORM 0903-Print-GT-Severity THRU 0903-Exit.
065700     PERFORM 0904-Print-GT-Average THRU 0904-Exit.
065800 0900-Exit.    EXIT.
065900*
066000 0901-Print-GT-Docs.
066100     MOVE SPACES                   TO TF-PR-Generic-Line.
066200     MOVE "DOCUMENTS PROCESSED"     TO TF-PG-Label.
066300     MOVE TF-GT-Docs-Processed      TO TF-PG-Count.
066400     PERFORM 0710-Print-Line THRU 0710-Exit.
066500 0901-Exit.    EXIT.
066600*
066700 0902-Print-GT-Risk.
066800     MOVE SPACES              TO TF-PR-Generic-Line.
066900     MOVE "DOCUMENTS - RISK LOW"    TO TF-PG-Label.
067000     MOVE TF-GT-Risk-Low            TO TF-PG-Count.
067100     PERFORM 0710-Print-Line THRU 0710-Exit.
067200     MOVE SPACES              TO TF-PR-Generic-Line.
067300     MOVE "DOCUMENTS - RISK MEDIUM" TO TF-PG-Label.
067400     MOVE TF-GT-Risk-Medium         TO TF-PG-Count.
067500     PERFORM 0710-Print-Line THRU 0710-Exit.
067600     MOVE SPACES              TO TF-PR-Generic-Line.
067700     MOVE "DOCUMENTS - RISK HIGH"   TO TF-PG-Label.
067800     MOVE TF-GT-Risk-High           TO TF-PG-Count.
067900     PERFORM 0710-Print-Line THRU 0710-Exit.
068000     MOVE SPACES              TO TF-PR-Generic-Line.
068100     MOVE "DOCUMENTS - RISK CRITICAL" TO TF-PG-Label.
068200     MOVE TF-GT-Risk-Critical       TO TF-PG-Count.
068300     PERFORM 0710-Print-Line THRU 0710-Exit.
068400 0902-Exit.    EXIT.
068500*
068600 0903-Print-GT-Severity.
068700     MOVE SPACES               TO TF-PR-Generic-Line.
068800     MOVE "FLAGS - CRITICAL"    TO TF-PG-Label.
068900     MOVE TF-GT-Sev-Critical    TO TF-PG-Count.
069000     PERFORM 0710-Print-Line THRU 0710-Exit.
069100     MOVE SPACES               TO TF-PR-Generic-Line.
069200     MOVE "FLAGS - HIGH"        TO TF-PG-Label.
069300     MOVE TF-GT-Sev-High        TO TF-PG-Count.
069400     PERFORM 0710-Print-Line THRU 0710-Exit.
069500     MOVE SPACES               TO TF-PR-Generic-Line.
069600     MOVE "FLAGS - MEDIUM"      TO TF-PG-Label.
069700     MOVE TF-GT-Sev-Medium      TO TF-PG-Count.
069800     PERFORM 0710-Print-Line THRU 0710-Exit.
069900     MOVE SPACES               TO TF-PR-Generic-Line.
070000     MOVE "FLAGS - LOW"         TO TF-PG-Label.
070100     MOVE TF-GT-Sev-Low         TO TF-PG-Count.
070200     PERFORM 0710-Print-Line THRU 0710-Exit.
070300 0903-Exit.    EXIT.
070400*
070500 0904-Print-GT-Average.
070600     IF TF-GT-Docs-Processed > 0
070700         COMPUTE TF-GT-Average-Score ROUNDED =
070800             TF-GT-Score-Total / TF-GT-Docs-Processed
070900     ELSE
071000         MOVE ZERO TO TF-GT-Average-Score
071100     END-IF.
071200     MOVE SPACES                TO TF-PR-Generic-Line.
071300     MOVE "AVERAGE TRUST SCORE"  TO TF-PG-Avg-Label.
071400     MOVE TF-GT-Average-Score    TO TF-PG-Avg-Score.
071500     PERFORM 0710-Print-Line THRU 0710-Exit.
071600 0904-Exit.    EXIT.
071700*
071800 0950-Write-Run-Summary.
071900     COMPUTE D = TF-GT-Sev-Critical + TF-GT-Sev-High
072000                + TF-GT-Sev-Medium  + TF-GT-Sev-Low.
072100     DISPLAY "TF000 RUN COMPLETE - DOCS=" TF-GT-Docs-Processed
072200             " FLAGS=" D
072300             " AVG SCORE=" TF-GT-Average-Score
072400             UPON CONSOLE.
072500 0950-Exit.    EXIT.
072600*
072700 0990-Close-Down.
072800     CLOSE CONTROL-FILE DOCEXTR-FILE FLAGFILE PRINT-FILE.
072900 0990-Exit.    EXIT.

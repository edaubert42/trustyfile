000100* 14/02/86 rjm - Created.
000200 FD  PRINT-FILE
000300     LABEL RECORDS ARE STANDARD
000400     RECORD CONTAINS 132 CHARACTERS.
000500 COPY "wsprint.cob".

000100***************************************************************
000200*                                                              *
000300*   TrustyFile Shared Work Area                                *
000400*      One copy of this area is held in TF000's working        *
000500*      storage and the SAME copy member is placed in the       *
000600*      LINKAGE SECTION of every rule module (TFMETA, TFCONT,   *
000700*      TFVISU, TFFONT, TFSTRU, TFIMAG, TFFOR, TFSCOR) so the   *
000800*      modules work directly on TF000's copy - no data is      *
000900*      duplicated across the CALL boundary.                    *
001000*                                                              *
001100***************************************************************
001200* 14/02/86 rjm - Created.
001300* 03/11/88 rjm - Image, QR and watermark tables added.
001400* 21/06/91 rjm - Legal mentions group added for TFCONT.
001500* 17/03/07 klh - Flag table raised from 120 to 300 entries -
001600*                dense test decks were truncating silently.
001700*
001800 01  TF-Work-Area.
001900*
002000*    Control record fields, loaded once at start of run.
002100*
002200     03  TF-WA-Control.
002300         05  TF-WA-Run-Date            PIC 9(8).
002400         05  TF-WA-Expected-Domain     PIC X(40).
002500         05  FILLER                    PIC X(6).
002600*
002700*    Current document header (H record).
002800*
002900     03  TF-WA-Doc-Header.
003000         05  TF-WA-Doc-Id              PIC 9(6).
003100         05  TF-WA-File-Hash           PIC X(16).
003200         05  TF-WA-Page-Count          PIC 9(3).
003300         05  TF-WA-Doc-Label           PIC X(30).
003400         05  FILLER                    PIC X(5).
003500*
003600*    Current document metadata (M record).
003700*
003800     03  TF-WA-Doc-Meta.
003900         05  TF-WA-Producer            PIC X(30).
004000         05  TF-WA-Creator             PIC X(30).
004100         05  TF-WA-Creation-Date       PIC 9(8).
004200         05  TF-WA-Mod-Date            PIC 9(8).
004300         05  TF-WA-Has-Author          PIC X(1).
004400         05  TF-WA-Has-Title           PIC X(1).
004500         05  FILLER                    PIC X(9).
004600*
004700*    Current document structure indicators (S record).
004800*
004900     03  TF-WA-Doc-Struct.
005000         05  TF-WA-Incr-Updates        PIC 9(3).
005100         05  TF-WA-Has-Javascript      PIC X(1).
005200         05  TF-WA-Hidden-Annots       PIC 9(3).
005300         05  TF-WA-Embedded-Files      PIC 9(3).
005400         05  TF-WA-Has-Acroform        PIC X(1).
005500         05  TF-WA-Has-Text-Layer      PIC X(1).
005600         05  FILLER                    PIC X(8).
005700*
005800*    Current document legal mentions (L record, 0 or 1 per doc).
005900*
006000     03  TF-WA-Doc-Legal.
006100         05  TF-WA-Legal-Present       PIC X(1).
006200         05  TF-WA-Siret               PIC X(14).
006300         05  TF-WA-Siren               PIC X(9).
006400         05  TF-WA-Vat-Number          PIC X(13).
006500         05  TF-WA-Has-Rcs             PIC X(1).
006600         05  FILLER                    PIC X(12).
006700*
006800*    Extracted date table (D records) - max 50 per document,
006900*    rows past the 50th are counted but ignored for the rules.
007000*
007100     03  TF-WA-Date-Count             PIC 9(3)   COMP.
007200     03  TF-WA-Date-Seen              PIC 9(3)   COMP.
007300     03  TF-WA-Date-Table.
007400         05  TF-WA-Date-Entry OCCURS 50 TIMES
007500                               INDEXED BY TF-DT-Ix.
007600             07  TF-WA-Date-Type       PIC X(3).
007700             07  TF-WA-Date-Yyyy       PIC 9(4).
007800             07  TF-WA-Date-Mm         PIC 9(2).
007900             07  TF-WA-Date-Dd         PIC 9(2).
008000*
008100*    Extracted amount table (A records) - max 50 per document.
008200*
008300     03  TF-WA-Amount-Count           PIC 9(3)   COMP.
008400     03  TF-WA-Amount-Seen            PIC 9(3)   COMP.
008500     03  TF-WA-Amount-Table.
008600         05  TF-WA-Amount-Entry OCCURS 50 TIMES
008700                               INDEXED BY TF-AT-Ix.
008800             07  TF-WA-Amount-Kind     PIC X(3).
008900             07  TF-WA-Amount-Value    PIC 9(9)V99.
009000*
009100*    Invoice reference table (R records) - max 20 per document.
009200*
009300     03  TF-WA-Ref-Count               PIC 9(3)   COMP.
009400     03  TF-WA-Ref-Seen                PIC 9(3)   COMP.
009500     03  TF-WA-Ref-Table.
009600         05  TF-WA-Ref-Entry OCCURS 20 TIMES
009700                               INDEXED BY TF-RT-Ix.
009800             07  TF-WA-Reference       PIC X(20).
009900             07  TF-WA-Ref-Date        PIC 9(8).
010000*
010100*    Font usage table (F records) - max 50 per document.
010200*
010300     03  TF-WA-Font-Count               PIC 9(3)   COMP.
010400     03  TF-WA-Font-Seen                PIC 9(3)   COMP.
010500     03  TF-WA-Font-Table.
010600         05  TF-WA-Font-Entry OCCURS 50 TIMES
010700                               INDEXED BY TF-FT-Ix.
010800             07  TF-WA-Font-Name        PIC X(40).
010900             07  TF-WA-Font-Base-Name   PIC X(40).
011000             07  TF-WA-Font-Embedded    PIC X(1).
011100             07  TF-WA-Font-Subset      PIC X(1).
011200*
011300*    Embedded image table (I records) - max 50 per document.
011400*
011500     03  TF-WA-Image-Count              PIC 9(3)   COMP.
011600     03  TF-WA-Image-Seen               PIC 9(3)   COMP.
011700     03  TF-WA-Image-Table.
011800         05  TF-WA-Image-Entry OCCURS 50 TIMES
011900                               INDEXED BY TF-IT-Ix.
012000             07  TF-WA-Img-Width        PIC 9(5).
012100             07  TF-WA-Img-Height       PIC 9(5).
012200             07  TF-WA-Img-Dpi          PIC 9(4).
012300             07  TF-WA-Jpeg-Quality     PIC 9(3).
012400             07  TF-WA-Ela-Ratio        PIC 9V9(4).
012500*
012600*    QR code table (Q records) - max 10 per document.
012700*
012800     03  TF-WA-Qr-Count                 PIC 9(2)   COMP.
012900     03  TF-WA-Qr-Seen                  PIC 9(2)   COMP.
013000     03  TF-WA-Qr-Table.
013100         05  TF-WA-Qr-Entry OCCURS 10 TIMES
013200                               INDEXED BY TF-QT-Ix.
013300             07  TF-WA-Qr-Domain        PIC X(40).
013400             07  TF-WA-Qr-Tld           PIC X(8).
013500*
013600*    Watermark finding table (W records) - max 10 per document.
013700*
013800     03  TF-WA-Wm-Count                 PIC 9(2)   COMP.
013900     03  TF-WA-Wm-Seen                  PIC 9(2)   COMP.
014000     03  TF-WA-Wm-Table.
014100         05  TF-WA-Wm-Entry OCCURS 10 TIMES
014200                               INDEXED BY TF-WT-Ix.
014300             07  TF-WA-Wm-Text          PIC X(30).
014400*
014500*    Flag table accumulated across all 7 modules for the
014600*    current document, appended to in module call order and
014700*    re-sorted by severity (stable) before the report prints.
014800*
014900     03  TF-WA-Flag-Count               PIC 9(3)   COMP.
015000     03  TF-WA-Flag-Table.
015100         05  TF-WA-Flag-Entry OCCURS 300 TIMES
015200                               INDEXED BY TF-FL-Ix.
015300             07  TF-WA-FL-Module        PIC X(10).
015400             07  TF-WA-FL-Severity      PIC X(8).
015500             07  TF-WA-FL-Rank          PIC 9      COMP.
015600*                                          1 Critical 2 High
015700*                                          3 Medium   4 Low
015800             07  TF-WA-FL-Code          PIC X(26).
015900             07  TF-WA-FL-Note          PIC X(32).
016000*
016100*    Module score table - one entry per rule module, built up
016200*    as each module returns to TF000 and consumed whole by the
016300*    scoring engine (TFSCOR).
016400*
016500     03  TF-WA-Module-Scores.
016600         05  TF-WA-MS-Entry OCCURS 7 TIMES
016700                               INDEXED BY TF-MS-Ix.
016800             07  TF-WA-MS-Name          PIC X(10).
016900             07  TF-WA-MS-Score         PIC 999    COMP.
017000             07  TF-WA-MS-Confidence    PIC 9V99   COMP-3.
017100             07  TF-WA-MS-Weight        PIC 9V9    COMP-3.
017200             07  TF-WA-MS-Flag-Count    PIC 999    COMP.
017300*
017400*    Scoring engine results for the current document.
017500*
017600     03  TF-WA-Crit-Flag-Found          PIC X(1).
017700     03  TF-WA-Trust-Score              PIC 999    COMP.
017800     03  TF-WA-Risk-Level               PIC X(8).
017900     03  TF-WA-Verdict                  PIC X(32).
018000     03  FILLER                         PIC X(20).
018100*

000100* 14/02/86 rjm - Created.  One line output per rule flag raised.
000200 SELECT FLAGFILE
000300         ASSIGN TO        FLAGFILE
000400         ORGANIZATION IS  LINE SEQUENTIAL
000500         FILE STATUS IS   TF-Flagfile-Status.

000100***************************************************************
000200*                                                              *
000300*   Record Definition For The Document Extract File           *
000400*      One record type per line, grouped by DOC-ID            *
000500*      ascending, record types in the order                   *
000600*      H,M,D,A,R,L,F,S,I,Q,W within a document.                *
000700*                                                              *
000800***************************************************************
000900*  File size 120 bytes, common prefix DOC-ID + REC-TYPE,
001000*  then a REDEFINES per record type below.
001100*
001200* 14/02/86 rjm - Created.
001300* 03/11/88 rjm - Added I/Q/W (image, QR, watermark) redefines
001400*                for the visual and image and forensics modules.
001500* 21/06/91 rjm - L (legal mentions) redefine added for the new
001600*                French content checks in TFCONT.
001700*
001800 01  TF-Docextr-Record.
001900     03  TF-DX-Doc-Id              PIC 9(6).
002000     03  TF-DX-Rec-Type            PIC X(1).
002100     03  FILLER                    PIC X(113).
002200*
002300*    'H' - Document header, one per document, first record.
002400*
002500 01  TF-DX-Header-Rec REDEFINES TF-Docextr-Record.
002600     03  FILLER                    PIC X(7).
002700     03  TF-DX-File-Hash           PIC X(16).
002800     03  TF-DX-Page-Count          PIC 9(3).
002900     03  TF-DX-Doc-Label           PIC X(30).
003000     03  FILLER                    PIC X(64).
003100*
003200*    'M' - Metadata, one per document.
003300*
003400 01  TF-DX-Meta-Rec REDEFINES TF-Docextr-Record.
003500     03  FILLER                    PIC X(7).
003600     03  TF-DX-Producer            PIC X(30).
003700     03  TF-DX-Creator             PIC X(30).
003800     03  TF-DX-Creation-Date       PIC 9(8).
003900     03  TF-DX-Mod-Date            PIC 9(8).
004000     03  TF-DX-Has-Author          PIC X(1).
004100     03  TF-DX-Has-Title           PIC X(1).
004200     03  FILLER                    PIC X(35).
004300*
004400*    'D' - Extracted date, 0..n per document.
004500*
004600 01  TF-DX-Date-Rec REDEFINES TF-Docextr-Record.
004700     03  FILLER                    PIC X(7).
004800     03  TF-DX-Date-Type           PIC X(3).
004900*                                     INV, SVC, DUE or UNK.
005000     03  TF-DX-Date-Yyyy           PIC 9(4).
005100     03  TF-DX-Date-Mm             PIC 9(2).
005200     03  TF-DX-Date-Dd             PIC 9(2).
005300     03  FILLER                    PIC X(102).
005400*
005500*    'A' - Extracted amount, 0..n per document.
005600*
005700 01  TF-DX-Amount-Rec REDEFINES TF-Docextr-Record.
005800     03  FILLER                    PIC X(7).
005900     03  TF-DX-Amount-Kind         PIC X(3).
006000*                                     TOT, HT, TVA or OTH.
006100     03  TF-DX-Amount-Value        PIC 9(9)V99.
006200     03  FILLER                    PIC X(99).
006300*
006400*    'R' - Invoice reference, 0..n per document.
006500*
006600 01  TF-DX-Ref-Rec REDEFINES TF-Docextr-Record.
006700     03  FILLER                    PIC X(7).
006800     03  TF-DX-Reference           PIC X(20).
006900     03  TF-DX-Ref-Date            PIC 9(8).
007000     03  FILLER                    PIC X(85).
007100*
007200*    'L' - Legal mentions, 0..1 per document.
007300*
007400 01  TF-DX-Legal-Rec REDEFINES TF-Docextr-Record.
007500     03  FILLER                    PIC X(7).
007600     03  TF-DX-Siret               PIC X(14).
007700     03  TF-DX-Siren               PIC X(9).
007800     03  TF-DX-Vat-Number          PIC X(13).
007900     03  TF-DX-Has-Rcs             PIC X(1).
008000     03  FILLER                    PIC X(76).
008100*
008200*    'F' - Font usage, 0..n per document.
008300*
008400 01  TF-DX-Font-Rec REDEFINES TF-Docextr-Record.
008500     03  FILLER                    PIC X(7).
008600     03  TF-DX-Font-Name           PIC X(40).
008700     03  TF-DX-Is-Embedded         PIC X(1).
008800     03  TF-DX-Is-Subset           PIC X(1).
008900     03  FILLER                    PIC X(71).
009000*
009100*    'S' - Structure indicators, one per document.
009200*
009300 01  TF-DX-Struct-Rec REDEFINES TF-Docextr-Record.
009400     03  FILLER                    PIC X(7).
009500     03  TF-DX-Incr-Updates        PIC 9(3).
009600     03  TF-DX-Has-Javascript      PIC X(1).
009700     03  TF-DX-Hidden-Annots       PIC 9(3).
009800     03  TF-DX-Embedded-Files      PIC 9(3).
009900     03  TF-DX-Has-Acroform        PIC X(1).
010000     03  TF-DX-Has-Text-Layer      PIC X(1).
010100     03  FILLER                    PIC X(101).
010200*
010300*    'I' - Embedded image, 0..n per document.
010400*
010500 01  TF-DX-Image-Rec REDEFINES TF-Docextr-Record.
010600     03  FILLER                    PIC X(7).
010700     03  TF-DX-Img-Width           PIC 9(5).
010800     03  TF-DX-Img-Height          PIC 9(5).
010900     03  TF-DX-Img-Dpi             PIC 9(4).
011000     03  TF-DX-Jpeg-Quality        PIC 9(3).
011100     03  TF-DX-Ela-Ratio           PIC 9V9(4).
011200     03  FILLER                    PIC X(91).
011300*
011400*    'Q' - QR code, 0..n per document.
011500*
011600 01  TF-DX-Qr-Rec REDEFINES TF-Docextr-Record.
011700     03  FILLER                    PIC X(7).
011800     03  TF-DX-Qr-Domain           PIC X(40).
011900     03  TF-DX-Qr-Tld              PIC X(8).
012000     03  FILLER                    PIC X(65).
012100*
012200*    'W' - Watermark finding, 0..n per document.
012300*
012400 01  TF-DX-Watermark-Rec REDEFINES TF-Docextr-Record.
012500     03  FILLER                    PIC X(7).
012600     03  TF-DX-Wm-Text             PIC X(30).
012700     03  FILLER                    PIC X(83).
012800*

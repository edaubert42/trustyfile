000100***********************************************
000200*                                              *
000300*  Record Definition For The Flag File        *
000400*     One line written per rule flag raised.  *
000500***********************************************
000600*  File size 82 bytes - no filler, all 82
000700*  bytes are spec'd fields, see below.
000800*
000900* 14/02/86 rjm - Created.
001000* 03/11/88 rjm - Module name widened 8 -> 10 to take STRUCTURE.
001100* 21/06/91 rjm - Flag code widened 24 -> 26, two rule codes in
001200*                the CONTENT/STRUCTURE modules would not fit.
001300*
001400 01  TF-Flag-Record.
001500     03  TF-FR-Doc-Id          PIC 9(6).
001600     03  TF-FR-Module          PIC X(10).
001700*                                 METADATA, CONTENT, VISUAL, FONTS
001800*                                 STRUCTURE, IMAGES or FORENSICS.
001900     03  TF-FR-Severity        PIC X(8).
002000*                                 LOW, MEDIUM, HIGH or CRITICAL.
002100     03  TF-FR-Flag-Code       PIC X(26).
002200     03  TF-FR-Note            PIC X(32).
002300*

000100***********************************************
000200*                                              *
000300*  Grand Total Accumulators - TF000           *
000400*     Carried across the whole run and        *
000500*     printed at end of file.                 *
000600***********************************************
000700* 14/02/86 rjm - Created.
000800* 19/09/93 rjm - Average score accumulator added.
000900*
001000 01  TF-Grand-Totals.
001100     03  TF-GT-Docs-Processed      PIC 9(6)   COMP.
001200     03  TF-GT-Risk-Low            PIC 9(6)   COMP.
001300     03  TF-GT-Risk-Medium         PIC 9(6)   COMP.
001400     03  TF-GT-Risk-High           PIC 9(6)   COMP.
001500     03  TF-GT-Risk-Critical       PIC 9(6)   COMP.
001600     03  TF-GT-Sev-Critical        PIC 9(6)   COMP.
001700     03  TF-GT-Sev-High            PIC 9(6)   COMP.
001800     03  TF-GT-Sev-Medium          PIC 9(6)   COMP.
001900     03  TF-GT-Sev-Low             PIC 9(6)   COMP.
002000     03  TF-GT-Score-Total         PIC 9(9)   COMP.
002100     03  TF-GT-Average-Score       PIC 999    COMP.
002200     03  FILLER                    PIC X(10).
002300*

000100* 14/02/86 rjm - Created.
000200 FD  CONTROL-FILE
000300     LABEL RECORDS ARE STANDARD
000400     RECORD CONTAINS 48 CHARACTERS.
000500 COPY "wsctrl.cob".

000100* 14/02/86 rjm - Created.
000200* 21/06/91 rjm - Record widened 80 -> 82, see wsflag.cob.
000300 FD  FLAGFILE
000400     LABEL RECORDS ARE STANDARD
000500     RECORD CONTAINS 82 CHARACTERS.
000600 COPY "wsflag.cob".

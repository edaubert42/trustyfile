000100* 14/02/86 rjm - Created.  Extracted document fact file, sorted by
000200*                DOC-ID ascending, record types H,M,D,A,R,L,F,S,I,
000300 SELECT DOCEXTR-FILE
000400         ASSIGN TO        DOCEXTR
000500         ORGANIZATION IS  LINE SEQUENTIAL
000600         FILE STATUS IS   TF-Docextr-Status.

000100***************************************************************
000200*                                                              *
000300*   Print Line Layouts For The Fraud Analysis Report          *
000400*      132 column print image, landscape listing paper.       *
000500*                                                              *
000600***************************************************************
000700* 14/02/86 rjm - Created.
000800* 19/09/93 rjm - Grand total page layout added.
000900*
001000 01  TF-PR-Generic-Line.
001100     03  TF-PR-Data                PIC X(132).
001200*
001300*    Page heading line 1 - title, run date, page number.
001400*
001500 01  TF-PR-Heading-1 REDEFINES TF-PR-Generic-Line.
001600     03  FILLER                    PIC X(2).
001700     03  TF-PH-Title               PIC X(38).
001800     03  FILLER                    PIC X(10).
001900     03  TF-PH-Run-Date-Lit        PIC X(10).
002000     03  TF-PH-Run-Date            PIC X(10).
002100     03  FILLER                    PIC X(5).
002200     03  TF-PH-Page-Lit            PIC X(6).
002300     03  TF-PH-Page-No             PIC ZZ9.
002400     03  FILLER                    PIC X(48).
002500*
002600*    Document line - control break on DOC-ID.
002700*
002800 01  TF-PR-Doc-Line REDEFINES TF-PR-Generic-Line.
002900     03  FILLER                    PIC X(2).
003000     03  TF-PD-Doc-Lit             PIC X(4).
003100     03  TF-PD-Doc-Id              PIC 9(6).
003200     03  FILLER                    PIC X(2).
003300     03  TF-PD-Doc-Label           PIC X(30).
003400     03  FILLER                    PIC X(2).
003500     03  TF-PD-Hash-Lit            PIC X(6).
003600     03  TF-PD-File-Hash           PIC X(16).
003700     03  FILLER                    PIC X(2).
003800     03  TF-PD-Pages-Lit           PIC X(7).
003900     03  TF-PD-Page-Count          PIC ZZ9.
004000     03  FILLER                    PIC X(52).
004100*
004200*    Module score line - one per rule module run.
004300*
004400 01  TF-PR-Module-Line REDEFINES TF-PR-Generic-Line.
004500     03  FILLER                    PIC X(6).
004600     03  TF-PM-Module              PIC X(10).
004700     03  FILLER                    PIC X(3).
004800     03  TF-PM-Score-Lit           PIC X(7).
004900     03  TF-PM-Score               PIC ZZ9.
005000     03  FILLER                    PIC X(3).
005100     03  TF-PM-Conf-Lit            PIC X(12).
005200     03  TF-PM-Confidence          PIC 9.99.
005300     03  FILLER                    PIC X(3).
005400     03  TF-PM-Flags-Lit           PIC X(7).
005500     03  TF-PM-Flag-Count          PIC ZZ9.
005600     03  FILLER                    PIC X(71).
005700*
005800*    Flag line - one per flag, most severe first.
005900*
006000 01  TF-PR-Flag-Line REDEFINES TF-PR-Generic-Line.
006100     03  FILLER                    PIC X(10).
006200     03  TF-PF-Severity            PIC X(8).
006300     03  FILLER                    PIC X(2).
006400     03  TF-PF-Flag-Code           PIC X(26).
006500     03  FILLER                    PIC X(2).
006600     03  TF-PF-Note                PIC X(32).
006700     03  FILLER                    PIC X(52).
006800*
006900*    Document total line - trust score, risk level, verdict.
007000*
007100 01  TF-PR-Total-Line REDEFINES TF-PR-Generic-Line.
007200     03  FILLER                    PIC X(6).
007300     03  TF-PT-Score-Lit           PIC X(12).
007400     03  TF-PT-Trust-Score         PIC ZZ9.
007500     03  FILLER                    PIC X(3).
007600     03  TF-PT-Risk-Lit            PIC X(11).
007700     03  TF-PT-Risk-Level          PIC X(8).
007800     03  FILLER                    PIC X(3).
007900     03  TF-PT-Verdict             PIC X(32).
008000     03  FILLER                    PIC X(54).
008100*
008200*    Grand total heading and count lines at end of job.
008300*
008400 01  TF-PR-GT-Heading REDEFINES TF-PR-Generic-Line.
008500     03  FILLER                    PIC X(2).
008600     03  TF-PG-Title               PIC X(38).
008700     03  FILLER                    PIC X(92).
008800*
008900 01  TF-PR-GT-Count-Line REDEFINES TF-PR-Generic-Line.
009000     03  FILLER                    PIC X(6).
009100     03  TF-PG-Label               PIC X(28).
009200     03  TF-PG-Count               PIC ZZZ,ZZ9.
009300     03  FILLER                    PIC X(91).
009400*
009500 01  TF-PR-GT-Average-Line REDEFINES TF-PR-Generic-Line.
009600     03  FILLER                    PIC X(6).
009700     03  TF-PG-Avg-Label           PIC X(28).
009800     03  TF-PG-Avg-Score           PIC ZZ9.
009900     03  FILLER                    PIC X(95).
010000*

000100***********************************************
000200*                                              *
000300*  Record Definition For The Control File     *
000400*     One record per run.                     *
000500***********************************************
000600*  File size 48 bytes - no filler, all 48
000700*  bytes are spec'd fields, see below.
000800*
000900* 14/02/86 rjm - Created.
001000*
001100 01  TF-Control-Record.
001200     03  TF-Run-Date           PIC 9(8).
001300*                                 Business date of the run, CCYYMM
001400     03  TF-Expected-Domain    PIC X(40).
001500*                                 Expected sender domain for QR ch
001600*                                 spaces = not checked.
001700*

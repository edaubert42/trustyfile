000100*****************************************************************
000200*                                                                *
000300*   Shared Environment Division Configuration                   *
000400*   Used By Every TrustyFile Program (copy member)               *
000500*                                                                *
000600*****************************************************************
000700* 14/02/86 rjm - Created for the TrustyFile fraud rule suite.
000800* 05/01/99 rjm - Y2K review - no 2 digit windowed years anywhere
000900*                in this system, CCYYMMDD used throughout.
001000*
001100 CONFIGURATION SECTION.
001200*---------------------
001300 SOURCE-COMPUTER.        IBM-4381.
001400 OBJECT-COMPUTER.        IBM-4381.
001500 SPECIAL-NAMES.
001600     C01                 IS TOP-OF-FORM
001700     CLASS TF-NUMERIC-CLASS   IS "0" THRU "9"
001800     CLASS TF-UPPER-CLASS     IS "A" THRU "Z"
001900     UPSI-0 ON STATUS         IS TF-TEST-RUN
002000            OFF STATUS        IS TF-PRODUCTION-RUN.
002100*

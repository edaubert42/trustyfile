000100* 14/02/86 rjm - Created.  Run date / expected domain param file.
000200 SELECT CONTROL-FILE
000300         ASSIGN TO        CONTROL
000400         ORGANIZATION IS  LINE SEQUENTIAL
000500         FILE STATUS IS   TF-Control-Status.

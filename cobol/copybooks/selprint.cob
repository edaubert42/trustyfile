000100* 14/02/86 rjm - Created.  132 column print image for the analysis
000200*                report - one copy printed per run.
000300 SELECT PRINT-FILE
000400         ASSIGN TO        REPORT
000500         ORGANIZATION IS  LINE SEQUENTIAL
000600         FILE STATUS IS   TF-Print-Status.
